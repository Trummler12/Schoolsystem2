000100      *****************************************************************
000200       IDENTIFICATION DIVISION.
000300      *****************************************************************
000400       PROGRAM-ID.     CATLOAD.
000500       AUTHOR.         R W BLOM.
000600       INSTALLATION.   EDUCATION SERVICES DATA CENTER.
000700       DATE-WRITTEN.   12 MAR 1991.
000800       DATE-COMPILED.
000900       SECURITY.       UNCLASSIFIED.
001000      *
001100      *DESCRIPTION :  MASTER-FILE BOOTSTRAP LOAD FOR THE LEARNING
001200      *               RESOURCE CATALOG. READS THE LOOKUP, TAG, TOPIC,
001300      *               TOPIC-LEVEL, TOPIC-TAG, SOURCE-AUTHOR, SOURCE
001400      *               AND RESOURCE-TAG MASTER FILES IN DEPENDENCY
001500      *               ORDER, VALIDATES EVERY FOREIGN KEY AS IT GOES,
001600      *               DERIVES THE RESOURCE AND USES-SOURCE RECORDS
001700      *               FOR EVERY REUSABLE SOURCE ROW, AND PRINTS A
001800      *               LOAD SUMMARY CONTROL REPORT.
001900      *
002000      *=================================================================
002100      * HISTORY OF MODIFICATION:
002200      *=================================================================
002300      * CAT100 - RWBLM  - 12/03/1991 - CATALOG BATCH REWRITE - PHASE 1 *
002400      *                  - INITIAL VERSION.                            *
002500      *-----------------------------------------------------------------*
002600      * CAT118 - DNMJT  - 04/11/1994 - ADD RESOURCE-TAG LOAD STEP      *
002700      *                  - RESOURCE-TAG WAS LOADED BY A SEPARATE JOB  *
002800      *                    STEP UNTIL NOW - FOLDED INTO THIS PROGRAM  *
002900      *                    SO THE LOAD SUMMARY COVERS ALL EIGHT FILES *
003000      *-----------------------------------------------------------------*
003100      * CAT214 - DNMJT  - 02/06/1995 - ADD TOPIC-TYPE DEFINITION TEXT  *
003200      *-----------------------------------------------------------------*
003300      * CAT241 - TLWRJ  - 14/02/1996 - DERIVE RESOURCE/USES-SOURCE     *
003400      *                  - A SOURCE ROW FLAGGED SA-RESOURCE=1 WITH A   *
003500      *                    URL NOW ALSO WRITES A RESOURCE RECORD AND  *
003600      *                    A USES-SOURCE RECORD.                      *
003700      *-----------------------------------------------------------------*
003800      * CAT9Y2 - HBVRK  - 19/08/1998 - YEAR 2000 REMEDIATION           *
003900      *                  - ALL DATE/TIME FIELDS IN THIS FLOW ARE       *
004000      *                    CARRIED AS X(20) ISO-8601 TEXT, NOT PACKED  *
004100      *                    DATES. REVIEWED AND SIGNED OFF, NO CHANGE.  *
004150      *-----------------------------------------------------------------*
004160      * CAT370 - PKRVT  - 10/05/2001 - SOURCE-TYPE/RESOURCE-TYPE/      *
004170      *                  - TOPIC-TYPE/TAG-ID VALIDATION NO LONGER      *
004180      *                  - LOADS INTO AN IN-MEMORY TABLE AND SEARCHES  *
004190      *                  - IT - EACH IS NOW WRITTEN TO A SMALL INDEXED *
004195      *                  - WORK FILE AND VALIDATED WITH A KEYED READ,  *
004197      *                  - A MUCH SHORTER SCAN THAN HOLDING EVERY ROW  *
004198      *                  - IN WORKING-STORAGE FOR THE WHOLE RUN.       *
004200      *-----------------------------------------------------------------*
004210      * CAT375 - PKRVT  - 12/11/2001 - SOURCE CREATED-DATE/UPDATED-DATE*
004211      *                  - WERE NOT RUN THROUGH A055-BLANK-IF-NULL     *
004212      *                  - LIKE THE OTHER OPTIONAL SOURCE FIELDS - A   *
004213      *                  - LITERAL "NULL" IN EITHER CSV COLUMN WAS     *
004214      *                  - FLOWING STRAIGHT INTO USES-SOURCE. ALSO     *
004215      *                  - ADDED THE MISSING TOPIC-LEVEL-NUMBER (1-9)  *
004216      *                  - AND TOPIC-TAG/RESOURCE-TAG WEIGHT (1-5)     *
004217      *                  - RANGE CHECKS - OUT-OF-RANGE NOW ABENDS THE  *
004218      *                  - SAME AS AN UNKNOWN FOREIGN KEY DOES.        *
004219      *-----------------------------------------------------------------*
004220      * CAT377 - PKRVT  - 19/11/2001 - MOVED WK-N-CSV-FIELD-CTR AND    *
004221      *                  - WK-N-VALIDATE-TAG-ID OUT OF THEIR 05-LEVEL  *
004222      *                  - GROUPS TO STANDALONE 77-LEVEL ITEMS - BOTH  *
004223      *                  - ARE SCRATCH SCALARS SHARED ACROSS PARAGRAPHS*
004224      *                  - AND DO NOT BELONG TO ANY RECORD LAYOUT.     *
004225      *-----------------------------------------------------------------*
004300       EJECT
004400      **********************
004500       ENVIRONMENT DIVISION.
004600      **********************
004700       CONFIGURATION SECTION.
004800       SOURCE-COMPUTER.  IBM-AS400.
004900       OBJECT-COMPUTER.  IBM-AS400.
005000       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005100                         C01 IS TOP-OF-FORM
005200                         UPSI-0 IS UPSI-SWITCH-0
005300                           ON  STATUS IS U0-ON
005400                           OFF STATUS IS U0-OFF.
005500      *
005600       INPUT-OUTPUT SECTION.
005700       FILE-CONTROL.
005800           SELECT T-SOURCE-TYPE    ASSIGN TO T-SOURCE-TYPE
005900                  ORGANIZATION     IS LINE SEQUENTIAL
006000                  FILE STATUS      IS WK-C-FILE-STATUS.
006100           SELECT T-RESOURCE-TYPE  ASSIGN TO T-RESOURCE-TYPE
006200                  ORGANIZATION     IS LINE SEQUENTIAL
006300                  FILE STATUS      IS WK-C-FILE-STATUS.
006400           SELECT T-TOPIC-TYPE     ASSIGN TO T-TOPIC-TYPE
006500                  ORGANIZATION     IS LINE SEQUENTIAL
006600                  FILE STATUS      IS WK-C-FILE-STATUS.
006700           SELECT T-TAG            ASSIGN TO T-TAG
006800                  ORGANIZATION     IS LINE SEQUENTIAL
006900                  FILE STATUS      IS WK-C-FILE-STATUS.
007000           SELECT T-TOPIC          ASSIGN TO T-TOPIC
007100                  ORGANIZATION     IS LINE SEQUENTIAL
007200                  FILE STATUS      IS WK-C-FILE-STATUS.
007300           SELECT T-TOPIC-LEVELS   ASSIGN TO T-TOPIC-LEVELS
007400                  ORGANIZATION     IS LINE SEQUENTIAL
007500                  FILE STATUS      IS WK-C-FILE-STATUS.
007600           SELECT CT-TOPIC-TAGS    ASSIGN TO CT-TOPIC-TAGS
007700                  ORGANIZATION     IS LINE SEQUENTIAL
007800                  FILE STATUS      IS WK-C-FILE-STATUS.
007900           SELECT T-SOURCE-AUTHOR  ASSIGN TO T-SOURCE-AUTHOR
008000                  ORGANIZATION     IS LINE SEQUENTIAL
008100                  FILE STATUS      IS WK-C-FILE-STATUS.
008200           SELECT T-SOURCE         ASSIGN TO T-SOURCE
008300                  ORGANIZATION     IS LINE SEQUENTIAL
008400                  FILE STATUS      IS WK-C-FILE-STATUS.
008500           SELECT CT-RESOURCE-TAGS ASSIGN TO CT-RESOURCE-TAGS
008600                  ORGANIZATION     IS LINE SEQUENTIAL
008700                  FILE STATUS      IS WK-C-FILE-STATUS.
008710      *
008720      *    KEYED WORK FILES - HOLD THE LOOKUPS LONG ENOUGH FOR THE
008730      *    TOPIC/TAG/SOURCE LOADS BELOW TO VALIDATE AGAINST THEM WITH
008740      *    AN ORDINARY KEYED READ INSTEAD OF SCANNING AN IN-MEMORY
008750      *    TABLE - FASTER ONCE THE LOOKUP LISTS GROW PAST A FEW ROWS.
008760           SELECT W-SRC-TYPE       ASSIGN TO W-SRC-TYPE
008770                  ORGANIZATION     IS INDEXED
008780                  ACCESS MODE      IS DYNAMIC
008790                  RECORD KEY       IS W-SRC-TYPE-KEY
008800                  FILE STATUS      IS WK-C-FILE-STATUS.
008810           SELECT W-RES-TYPE       ASSIGN TO W-RES-TYPE
008820                  ORGANIZATION     IS INDEXED
008830                  ACCESS MODE      IS DYNAMIC
008840                  RECORD KEY       IS W-RES-TYPE-KEY
008850                  FILE STATUS      IS WK-C-FILE-STATUS.
008860           SELECT W-TOPIC-TYPE     ASSIGN TO W-TOPIC-TYPE
008870                  ORGANIZATION     IS INDEXED
008880                  ACCESS MODE      IS DYNAMIC
008890                  RECORD KEY       IS W-TOPIC-TYPE-KEY
008895                  FILE STATUS      IS WK-C-FILE-STATUS.
008896      *
008900           SELECT O-TOPIC          ASSIGN TO O-TOPIC
009000                  ORGANIZATION     IS INDEXED
009100                  ACCESS MODE      IS DYNAMIC
009200                  RECORD KEY       IS O-TOPIC-KEY
009300                  FILE STATUS      IS WK-C-FILE-STATUS.
009400           SELECT O-TOPIC-TAGS     ASSIGN TO O-TOPIC-TAGS
009500                  ORGANIZATION     IS INDEXED
009600                  ACCESS MODE      IS DYNAMIC
009700                  RECORD KEY       IS O-TOPIC-TAGS-KEY
009800                  FILE STATUS      IS WK-C-FILE-STATUS.
009900           SELECT O-TAG            ASSIGN TO O-TAG
010000                  ORGANIZATION     IS INDEXED
010100                  ACCESS MODE      IS DYNAMIC
010200                  RECORD KEY       IS O-TAG-KEY
010300                  FILE STATUS      IS WK-C-FILE-STATUS.
010400           SELECT O-SOURCE         ASSIGN TO O-SOURCE
010500                  ORGANIZATION     IS INDEXED
010600                  ACCESS MODE      IS DYNAMIC
010700                  RECORD KEY       IS O-SOURCE-KEY
010800                  FILE STATUS      IS WK-C-FILE-STATUS.
010900           SELECT O-USES-SOURCE    ASSIGN TO O-USES-SOURCE
011000                  ORGANIZATION     IS INDEXED
011100                  ACCESS MODE      IS DYNAMIC
011200                  RECORD KEY       IS O-USES-SOURCE-KEY
011300                  FILE STATUS      IS WK-C-FILE-STATUS.
011400           SELECT O-RESOURCE       ASSIGN TO O-RESOURCE
011500                  ORGANIZATION     IS SEQUENTIAL
011600                  FILE STATUS      IS WK-C-FILE-STATUS.
011700           SELECT RPT-LOADSUM      ASSIGN TO RPT-LOADSUM
011800                  ORGANIZATION     IS SEQUENTIAL
011900                  FILE STATUS      IS WK-C-FILE-STATUS.
012000      *
012100       EJECT
012200      ***************
012300       DATA DIVISION.
012400      ***************
012500       FILE SECTION.
012600      **************
012700       FD  T-SOURCE-TYPE     LABEL RECORDS ARE OMITTED.
012800       01  CSV-STYPE-LINE.
012900           05  CSV-STYPE-LINE-DATA      PIC X(100).
013000           05  FILLER                   PIC X(002).
013100       FD  T-RESOURCE-TYPE   LABEL RECORDS ARE OMITTED.
013200       01  CSV-RTYPE-LINE.
013300           05  CSV-RTYPE-LINE-DATA      PIC X(100).
013400           05  FILLER                   PIC X(002).
013500       FD  T-TOPIC-TYPE      LABEL RECORDS ARE OMITTED.
013600       01  CSV-TTYPE-LINE.
013700           05  CSV-TTYPE-LINE-DATA      PIC X(270).
013800           05  FILLER                   PIC X(002).
013900       FD  T-TAG             LABEL RECORDS ARE OMITTED.
014000       01  CSV-TAG-LINE.
014100           05  CSV-TAG-LINE-DATA        PIC X(270).
014200           05  FILLER                   PIC X(002).
014300       FD  T-TOPIC           LABEL RECORDS ARE OMITTED.
014400       01  CSV-TOPIC-LINE.
014500           05  CSV-TOPIC-LINE-DATA      PIC X(540).
014600           05  FILLER                   PIC X(002).
014700       FD  T-TOPIC-LEVELS    LABEL RECORDS ARE OMITTED.
014800       01  CSV-LEVEL-LINE.
014900           05  CSV-LEVEL-LINE-DATA      PIC X(230).
015000           05  FILLER                   PIC X(002).
015100       FD  CT-TOPIC-TAGS     LABEL RECORDS ARE OMITTED.
015200       01  CSV-TTAG-LINE.
015300           05  CSV-TTAG-LINE-DATA       PIC X(020).
015400           05  FILLER                   PIC X(002).
015500       FD  T-SOURCE-AUTHOR   LABEL RECORDS ARE OMITTED.
015600       01  CSV-AUTHOR-LINE.
015700           05  CSV-AUTHOR-LINE-DATA     PIC X(590).
015800           05  FILLER                   PIC X(002).
015900       FD  T-SOURCE          LABEL RECORDS ARE OMITTED.
016000       01  CSV-SOURCE-LINE.
016100           05  CSV-SOURCE-LINE-DATA     PIC X(590).
016200           05  FILLER                   PIC X(002).
016300       FD  CT-RESOURCE-TAGS  LABEL RECORDS ARE OMITTED.
016400       01  CSV-RTAG-LINE.
016500           05  CSV-RTAG-LINE-DATA       PIC X(020).
016600           05  FILLER                   PIC X(002).
016610      *
016620       FD  W-SRC-TYPE        LABEL RECORDS ARE OMITTED.
016630       01  W-SRC-TYPE-REC.
016640           05  W-SRC-TYPE-KEY           PIC 9(04).
016650           05  W-SRC-TYPE-NAME          PIC X(40).
016660           05  FILLER                   PIC X(002).
016670       FD  W-RES-TYPE        LABEL RECORDS ARE OMITTED.
016680       01  W-RES-TYPE-REC.
016690           05  W-RES-TYPE-KEY           PIC 9(04).
016700           05  W-RES-TYPE-NAME          PIC X(40).
016710           05  FILLER                   PIC X(002).
016720       FD  W-TOPIC-TYPE      LABEL RECORDS ARE OMITTED.
016730       01  W-TOPIC-TYPE-REC.
016740           05  W-TOPIC-TYPE-KEY         PIC 9(03).
016750           05  W-TOPIC-TYPE-NAME        PIC X(60).
016760           05  FILLER                   PIC X(003).
016770      *
016800       FD  O-TOPIC           LABEL RECORDS ARE OMITTED.
016900       01  O-TOPIC-REC.
017000           05  O-TOPIC-KEY               PIC X(04).
017100           05  O-TOPIC-BODY              PIC X(330).
017200           05  FILLER                    PIC X(002).
017300       FD  O-TOPIC-TAGS      LABEL RECORDS ARE OMITTED.
017400       01  O-TOPIC-TAGS-REC.
017500           05  O-TOPIC-TAGS-KEY          PIC X(10).
017600           05  O-TOPIC-TAGS-BODY         PIC X(007).
017700           05  FILLER                    PIC X(002).
017800       FD  O-TAG             LABEL RECORDS ARE OMITTED.
017900       01  O-TAG-REC.
018000           05  O-TAG-KEY                 PIC 9(06).
018100           05  O-TAG-BODY                PIC X(260).
018200           05  FILLER                    PIC X(002).
018300       FD  O-SOURCE          LABEL RECORDS ARE OMITTED.
018400       01  O-SOURCE-REC.
018500           05  O-SOURCE-KEY              PIC 9(08).
018600           05  O-SOURCE-BODY             PIC X(572).
018700           05  FILLER                    PIC X(002).
018800       FD  O-USES-SOURCE     LABEL RECORDS ARE OMITTED.
018900       01  O-USES-SOURCE-REC.
019000           05  O-USES-SOURCE-KEY         PIC X(16).
019100           05  O-USES-SOURCE-BODY        PIC X(020).
019200           05  FILLER                    PIC X(002).
019300       FD  O-RESOURCE        LABEL RECORDS ARE OMITTED.
019400       01  O-RESOURCE-REC.
019500           05  O-RESOURCE-BODY           PIC X(578).
019600           05  FILLER                    PIC X(002).
019700       FD  RPT-LOADSUM       LABEL RECORDS ARE OMITTED.
019800       01  RPT-LOADSUM-LINE.
019900           05  RPT-LOADSUM-LINE-DATA    PIC X(080).
020000           05  FILLER                   PIC X(002).
020100      *
020200      *************************
020300       WORKING-STORAGE SECTION.
020400      *************************
020410       77  WK-N-CSV-FIELD-CTR       PIC 9(02)   COMP VALUE ZERO.
020420      *        CURRENT COLUMN NUMBER WHILE A055-BLANK-IF-NULL CHECKS
020430      *        ONE CSV FIELD AT A TIME - SHARED BY EVERY A9xx/B1xx
020440      *        LOAD PARAGRAPH BELOW.
020450       77  WK-N-VALIDATE-TAG-ID     PIC 9(06).
020460      *        TAG-ID PASSED TO A440-VALIDATE-TAG-ID - SET BY A710/
020470      *        B110 JUST BEFORE EACH PERFORM OF IT.
020500       01  FILLER                       PIC X(24)        VALUE
020600           "** PROGRAM CATLOAD   **".
020700      *
020800      * ------------------ PROGRAM WORKING STORAGE -------------------*
020900       01  WK-C-COMMON.
021000           05  FILLER                   PIC X(01).
021100           COPY CATCOMM.
021200       01  WK-C-LOOKUPS.
021300           05  FILLER                   PIC X(01).
021400           COPY CATLKUP.
021500       01  WK-C-TAGS.
021600           05  FILLER                   PIC X(01).
021700           COPY CATTAG.
021800       01  WK-C-TOPICS.
021900           05  FILLER                   PIC X(01).
022000           COPY CATTOPIC.
022100       01  WK-C-TOPIC-TAGS.
022200           05  FILLER                   PIC X(01).
022300           COPY CATTTAG.
022400       01  WK-C-SOURCES.
022500           05  FILLER                   PIC X(01).
022600           COPY CATSRC.
022700      *
022800       01  WK-C-CSV-WORK.
022900           05  WK-C-CSV-LINE-WORK       PIC X(600).
023000           05  WK-C-CSV-FIELD           PIC X(200)  OCCURS 12 TIMES.
023200           05  FILLER                   PIC X(01).
023300      *
023400       01  WK-N-RECORD-COUNTS.
023500           05  WK-N-CNT-STYPE           PIC 9(08)   COMP VALUE ZERO.
023600           05  WK-N-CNT-RTYPE           PIC 9(08)   COMP VALUE ZERO.
023700           05  WK-N-CNT-TTYPE           PIC 9(08)   COMP VALUE ZERO.
023800           05  WK-N-CNT-TAG             PIC 9(08)   COMP VALUE ZERO.
023900           05  WK-N-CNT-TOPIC           PIC 9(08)   COMP VALUE ZERO.
024000           05  WK-N-CNT-LEVEL           PIC 9(08)   COMP VALUE ZERO.
024100           05  WK-N-CNT-TTAG            PIC 9(08)   COMP VALUE ZERO.
024200           05  WK-N-CNT-AUTHOR          PIC 9(08)   COMP VALUE ZERO.
024300           05  WK-N-CNT-SOURCE          PIC 9(08)   COMP VALUE ZERO.
024400           05  WK-N-CNT-RESOURCE        PIC 9(08)   COMP VALUE ZERO.
024500           05  WK-N-CNT-USES-SOURCE     PIC 9(08)   COMP VALUE ZERO.
024600           05  WK-N-CNT-RTAG            PIC 9(08)   COMP VALUE ZERO.
024700           05  WK-N-CNT-TOTAL           PIC 9(09)   COMP VALUE ZERO.
024800           05  FILLER                   PIC X(01).
024900      *
025000       01  RPT-LINE-DETAIL.
025100           05  RPT-FILE-NAME            PIC X(20)   VALUE SPACES.
025200           05  FILLER                   PIC X(05)   VALUE SPACES.
025300           05  RPT-RECORD-COUNT         PIC ZZZZZZZ9.
025400           05  FILLER                   PIC X(40)   VALUE SPACES.
025500       01  RPT-LINE-TOTAL.
025600           05  FILLER                   PIC X(20)   VALUE
025700               "TOTAL RECORDS LOADED".
025800           05  FILLER                   PIC X(05)   VALUE SPACES.
025900           05  RPT-TOTAL-COUNT          PIC ZZZZZZZ9.
026000           05  FILLER                   PIC X(40)   VALUE SPACES.
026100      *
026200       01  WK-C-MISC.
026300           05  WK-C-EYEBALL             PIC X(01).
026400           05  WK-C-SRC-RESOURCE-FLAG   PIC X(01).
026500           05  FILLER                   PIC X(01).
026600      *
026700       EJECT
026800      ***************
026900       PROCEDURE DIVISION.
027000      ***************
027100       MAIN-MODULE.
027200           PERFORM A000-OPEN-FILES       THRU A099-OPEN-FILES-EX.
027300           PERFORM A100-LOAD-SOURCE-TYPE THRU A199-LOAD-SOURCE-TYPE-EX.
027400           PERFORM A200-LOAD-RESOURCE-TYPE
027500              THRU A299-LOAD-RESOURCE-TYPE-EX.
027600           PERFORM A300-LOAD-TOPIC-TYPE  THRU A399-LOAD-TOPIC-TYPE-EX.
027700           PERFORM A400-LOAD-TAG         THRU A499-LOAD-TAG-EX.
027800           PERFORM A500-LOAD-TOPIC       THRU A599-LOAD-TOPIC-EX.
027900           PERFORM A600-LOAD-TOPIC-LEVEL THRU A699-LOAD-TOPIC-LEVEL-EX.
028000           PERFORM A700-LOAD-TOPIC-TAG   THRU A799-LOAD-TOPIC-TAG-EX.
028100           PERFORM A800-LOAD-SOURCE-AUTHOR
028200              THRU A899-LOAD-SOURCE-AUTHOR-EX.
028300           PERFORM A900-LOAD-SOURCE      THRU A999-LOAD-SOURCE-EX.
028400           PERFORM B100-LOAD-RESOURCE-TAG
028500              THRU B199-LOAD-RESOURCE-TAG-EX.
028600           PERFORM Z100-PRINT-LOAD-SUMMARY
028700              THRU Z199-PRINT-LOAD-SUMMARY-EX.
028800           PERFORM Z900-END-PROGRAM-ROUTINE
028900              THRU Z999-END-PROGRAM-ROUTINE-EX.
029000           STOP RUN.
029100      *----------------------------------------------------------------*
029200       A000-OPEN-FILES.
029300      *----------------------------------------------------------------*
029400           OPEN INPUT  T-SOURCE-TYPE T-RESOURCE-TYPE T-TOPIC-TYPE
029500                       T-TAG T-TOPIC T-TOPIC-LEVELS CT-TOPIC-TAGS
029600                       T-SOURCE-AUTHOR T-SOURCE CT-RESOURCE-TAGS.
029700           OPEN OUTPUT O-TOPIC O-TOPIC-TAGS O-TAG O-SOURCE
029800                       O-USES-SOURCE O-RESOURCE RPT-LOADSUM
029810                       W-SRC-TYPE W-RES-TYPE W-TOPIC-TYPE.
029900           IF NOT WK-C-SUCCESSFUL
030000              DISPLAY "CATLOAD - OPEN FILE ERROR"
030100              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030200              GO TO Y900-ABNORMAL-TERMINATION
030300           END-IF.
030400       A099-OPEN-FILES-EX.
030500           EXIT.
030600      *----------------------------------------------------------------*
030700       A100-LOAD-SOURCE-TYPE.
030800      *----------------------------------------------------------------*
030900      *    READ ORDER NOTE: LOOKUPS ARE LOADED FIRST SO LATER FILES
031000      *    CAN VALIDATE AGAINST THEM - SEE A000-OPEN-FILES ABOVE.
031100           READ T-SOURCE-TYPE
031200              AT END SET WK-C-END-OF-FILE TO TRUE
031300           END-READ.
031400           PERFORM A110-PARSE-SOURCE-TYPE THRU A119-PARSE-SOURCE-TYPE-EX
031500              UNTIL WK-C-END-OF-FILE.
031600           SET WK-C-END-OF-FILE TO FALSE.
031650      *    SWITCH W-SRC-TYPE OVER TO READ-ONLY - A450 BELOW KEYS
031660      *    AGAINST IT ONCE THE SOURCE FILE STARTS COMING IN.
031670           CLOSE W-SRC-TYPE.
031680           OPEN INPUT W-SRC-TYPE.
031700       A199-LOAD-SOURCE-TYPE-EX.
031800           EXIT.
031900      *----------------------------------------------------------------*
032000       A110-PARSE-SOURCE-TYPE.
032100      *----------------------------------------------------------------*
032200           MOVE CSV-STYPE-LINE TO WK-C-CSV-LINE-WORK.
032300           PERFORM A050-SPLIT-CSV-LINE.
032400           MOVE WK-C-CSV-FIELD(1) TO W-SRC-TYPE-KEY.
032450           MOVE WK-C-CSV-FIELD(2) TO W-SRC-TYPE-NAME.
032460           WRITE W-SRC-TYPE-REC.
032700           ADD 1 TO WK-N-CNT-STYPE.
032800           READ T-SOURCE-TYPE
032900              AT END SET WK-C-END-OF-FILE TO TRUE
033000           END-READ.
033100       A119-PARSE-SOURCE-TYPE-EX.
033200           EXIT.
033300      *----------------------------------------------------------------*
033400       A200-LOAD-RESOURCE-TYPE.
033500      *----------------------------------------------------------------*
033600           READ T-RESOURCE-TYPE
033700              AT END SET WK-C-END-OF-FILE TO TRUE
033800           END-READ.
033900           PERFORM A210-PARSE-RESOURCE-TYPE
034000              THRU A219-PARSE-RESOURCE-TYPE-EX UNTIL WK-C-END-OF-FILE.
034100           SET WK-C-END-OF-FILE TO FALSE.
034150      *    SWITCH W-RES-TYPE OVER TO READ-ONLY - A450 BELOW KEYS
034160      *    AGAINST IT WHEN A SOURCE-TYPE-ID LOOKUP FALLS THROUGH.
034170           CLOSE W-RES-TYPE.
034180           OPEN INPUT W-RES-TYPE.
034200       A299-LOAD-RESOURCE-TYPE-EX.
034300           EXIT.
034400      *----------------------------------------------------------------*
034500       A210-PARSE-RESOURCE-TYPE.
034600      *----------------------------------------------------------------*
034700           MOVE CSV-RTYPE-LINE TO WK-C-CSV-LINE-WORK.
034800           PERFORM A050-SPLIT-CSV-LINE.
034900           MOVE WK-C-CSV-FIELD(1) TO W-RES-TYPE-KEY.
034950           MOVE WK-C-CSV-FIELD(2) TO W-RES-TYPE-NAME.
034960           WRITE W-RES-TYPE-REC.
035200           ADD 1 TO WK-N-CNT-RTYPE.
035300           READ T-RESOURCE-TYPE
035400              AT END SET WK-C-END-OF-FILE TO TRUE
035500           END-READ.
035600       A219-PARSE-RESOURCE-TYPE-EX.
035700           EXIT.
035800      *----------------------------------------------------------------*
035900       A300-LOAD-TOPIC-TYPE.
036000      *----------------------------------------------------------------*
036100           READ T-TOPIC-TYPE
036200              AT END SET WK-C-END-OF-FILE TO TRUE
036300           END-READ.
036400           PERFORM A310-PARSE-TOPIC-TYPE
036500              THRU A319-PARSE-TOPIC-TYPE-EX UNTIL WK-C-END-OF-FILE.
036600           SET WK-C-END-OF-FILE TO FALSE.
036650      *    SWITCH W-TOPIC-TYPE OVER TO READ-ONLY - A430 BELOW KEYS
036660      *    AGAINST IT ONCE THE TOPIC FILE STARTS COMING IN.
036670           CLOSE W-TOPIC-TYPE.
036680           OPEN INPUT W-TOPIC-TYPE.
036700       A399-LOAD-TOPIC-TYPE-EX.
036800           EXIT.
036900      *----------------------------------------------------------------*
037000       A310-PARSE-TOPIC-TYPE.
037100      *----------------------------------------------------------------*
037200           MOVE CSV-TTYPE-LINE TO WK-C-CSV-LINE-WORK.
037300           PERFORM A050-SPLIT-CSV-LINE.
037350           MOVE WK-C-CSV-FIELD(1) TO W-TOPIC-TYPE-KEY.
037400           MOVE WK-C-CSV-FIELD(2) TO W-TOPIC-TYPE-NAME.
037450           WRITE W-TOPIC-TYPE-REC.
037700           ADD 1 TO WK-N-CNT-TTYPE.
037800           READ T-TOPIC-TYPE
037900              AT END SET WK-C-END-OF-FILE TO TRUE
038000           END-READ.
038100       A319-PARSE-TOPIC-TYPE-EX.
038200           EXIT.
038300      *----------------------------------------------------------------*
038400       A400-LOAD-TAG.
038500      *----------------------------------------------------------------*
038600           READ T-TAG
038700              AT END SET WK-C-END-OF-FILE TO TRUE
038800           END-READ.
038900           PERFORM A410-PARSE-TAG THRU A419-PARSE-TAG-EX
039000              UNTIL WK-C-END-OF-FILE.
039100           SET WK-C-END-OF-FILE TO FALSE.
039150      *    SWITCH O-TAG OVER TO READ-ONLY - A440 BELOW KEYS AGAINST
039160      *    IT ONCE THE TOPIC-TAG/RESOURCE-TAG FILES START COMING IN.
039170           CLOSE O-TAG.
039180           OPEN INPUT O-TAG.
039200       A499-LOAD-TAG-EX.
039300           EXIT.
039400      *----------------------------------------------------------------*
039500       A410-PARSE-TAG.
039600      *----------------------------------------------------------------*
039700           MOVE CSV-TAG-LINE TO WK-C-CSV-LINE-WORK.
039800           PERFORM A050-SPLIT-CSV-LINE.
040300           MOVE WK-C-CSV-FIELD(1)             TO CATT-TAG-ID.
040400           MOVE WK-C-CSV-FIELD(2)              TO CATT-TAG-NAME.
040500           MOVE WK-C-CSV-FIELD(3)              TO CATT-TAG-SYNONYMS.
040550           MOVE CATT-TAG-ID                    TO O-TAG-KEY.
040600           MOVE CATT-TAG                       TO O-TAG-BODY.
040700           WRITE O-TAG-REC.
040800           ADD 1 TO WK-N-CNT-TAG.
040900           READ T-TAG
041000              AT END SET WK-C-END-OF-FILE TO TRUE
041100           END-READ.
041200       A419-PARSE-TAG-EX.
041300           EXIT.
041400      *----------------------------------------------------------------*
041500       A500-LOAD-TOPIC.
041600      *----------------------------------------------------------------*
041700           READ T-TOPIC
041800              AT END SET WK-C-END-OF-FILE TO TRUE
041900           END-READ.
042000           PERFORM A510-PARSE-TOPIC THRU A519-PARSE-TOPIC-EX
042100              UNTIL WK-C-END-OF-FILE.
042200           SET WK-C-END-OF-FILE TO FALSE.
042300       A599-LOAD-TOPIC-EX.
042400           EXIT.
042500      *----------------------------------------------------------------*
042600       A510-PARSE-TOPIC.
042700      *----------------------------------------------------------------*
042800           MOVE CSV-TOPIC-LINE TO WK-C-CSV-LINE-WORK.
042900           PERFORM A050-SPLIT-CSV-LINE.
043000           MOVE WK-C-CSV-FIELD(1) TO CATO-TOPIC-ID.
043100           MOVE WK-C-CSV-FIELD(2) TO CATO-TOPIC-LANG.
043200           MOVE WK-C-CSV-FIELD(3) TO CATO-TOPIC-NAME.
043300           MOVE WK-C-CSV-FIELD(4) TO CATO-TOPIC-TYPE-ID.
043400           MOVE WK-C-CSV-FIELD(5) TO CATO-TOPIC-LAYER.
043500           MOVE WK-C-CSV-FIELD(6) TO CATO-TOPIC-DESC.
043600           MOVE 6 TO WK-N-CSV-FIELD-CTR.
043700           PERFORM A055-BLANK-IF-NULL.
043800           MOVE WK-C-CSV-FIELD(7) TO CATO-TOPIC-URL.
043900           MOVE 7 TO WK-N-CSV-FIELD-CTR.
044000           PERFORM A055-BLANK-IF-NULL.
044100           PERFORM A420-CLASSIFY-TOPIC-ID
044200              THRU A429-CLASSIFY-TOPIC-ID-EX.
044300           PERFORM A430-VALIDATE-TOPIC-TYPE
044400              THRU A439-VALIDATE-TOPIC-TYPE-EX.
044500           MOVE CATO-TOPIC-ID    TO O-TOPIC-KEY.
044600           MOVE CATO-TOPIC       TO O-TOPIC-BODY.
044700           WRITE O-TOPIC-REC.
044800           ADD 1 TO WK-N-CNT-TOPIC.
044900           READ T-TOPIC
045000              AT END SET WK-C-END-OF-FILE TO TRUE
045100           END-READ.
045200       A519-PARSE-TOPIC-EX.
045300           EXIT.
045400      *----------------------------------------------------------------*
045500       A420-CLASSIFY-TOPIC-ID.
045600      *----------------------------------------------------------------*
045700      *    TOPIC-ID SHAPE: AAA0-AAA9 SUBJECT, Aaa0-Aaa9 COURSE, aaaa
045800      *    ACHIEVEMENT. CLASSIFICATION IS INFORMATIONAL ONLY - NOT
045900      *    RE-VALIDATED ARITHMETICALLY - SEE CATO-TOPIC-CLASS IN CATTOPIC.
046000           MOVE "N" TO CATO-TOPIC-GENERAL.
046100           IF CATO-TOPIC-ID(1:1) >= "A" AND CATO-TOPIC-ID(1:1) <= "Z"
046200              IF CATO-TOPIC-ID(2:1) >= "A" AND
046300                 CATO-TOPIC-ID(2:1) <= "Z"
046400                 SET CATO-CLASS-SUBJECT TO TRUE
046500              ELSE
046600                 SET CATO-CLASS-COURSE TO TRUE
046700              END-IF
046800           ELSE
046900              SET CATO-CLASS-ACHVMT TO TRUE
047000           END-IF.
047100           IF CATO-TOPIC-ID(4:1) = "0"
047200              MOVE "Y" TO CATO-TOPIC-GENERAL
047300           END-IF.
047400       A429-CLASSIFY-TOPIC-ID-EX.
047500           EXIT.
047600      *----------------------------------------------------------------*
047700       A430-VALIDATE-TOPIC-TYPE.
047800      *----------------------------------------------------------------*
047850           MOVE CATO-TOPIC-TYPE-ID TO W-TOPIC-TYPE-KEY.
047860           READ W-TOPIC-TYPE
047870              INVALID KEY
047880                 DISPLAY "CATLOAD - UNKNOWN TOPIC-TYPE-ID "
047890                    CATO-TOPIC-TYPE-ID " FOR TOPIC " CATO-TOPIC-ID
047895                 GO TO Y900-ABNORMAL-TERMINATION
047897           END-READ.
048800       A439-VALIDATE-TOPIC-TYPE-EX.
048900           EXIT.
049000      *----------------------------------------------------------------*
049100       A600-LOAD-TOPIC-LEVEL.
049200      *----------------------------------------------------------------*
049300           READ T-TOPIC-LEVELS
049400              AT END SET WK-C-END-OF-FILE TO TRUE
049500           END-READ.
049600           PERFORM A610-PARSE-TOPIC-LEVEL
049700              THRU A619-PARSE-TOPIC-LEVEL-EX UNTIL WK-C-END-OF-FILE.
049800           SET WK-C-END-OF-FILE TO FALSE.
049900       A699-LOAD-TOPIC-LEVEL-EX.
050000           EXIT.
050100      *----------------------------------------------------------------*
050200       A610-PARSE-TOPIC-LEVEL.
050300      *----------------------------------------------------------------*
050400           MOVE CSV-LEVEL-LINE TO WK-C-CSV-LINE-WORK.
050500           PERFORM A050-SPLIT-CSV-LINE.
050600           MOVE WK-C-CSV-FIELD(1) TO CATO-LVL-TOPIC-ID.
050700           MOVE WK-C-CSV-FIELD(2) TO CATO-LVL-NUMBER.
050710           IF NOT CATO-LVL-NUMBER-VALID
050720              DISPLAY "CATLOAD - INVALID TOPIC LEVEL NUMBER "
050730                 CATO-LVL-NUMBER " FOR TOPIC " CATO-LVL-TOPIC-ID
050740              GO TO Y900-ABNORMAL-TERMINATION
050750           END-IF.
050800           MOVE WK-C-CSV-FIELD(3) TO CATO-LVL-LANG.
050900           MOVE WK-C-CSV-FIELD(4) TO CATO-LVL-DESCRIPTION.
051000           MOVE 4 TO WK-N-CSV-FIELD-CTR.
051100           PERFORM A055-BLANK-IF-NULL.
051200           ADD 1 TO WK-N-CNT-LEVEL.
051300           READ T-TOPIC-LEVELS
051400              AT END SET WK-C-END-OF-FILE TO TRUE
051500           END-READ.
051600       A619-PARSE-TOPIC-LEVEL-EX.
051700           EXIT.
051800      *----------------------------------------------------------------*
051900       A700-LOAD-TOPIC-TAG.
052000      *----------------------------------------------------------------*
052100           READ CT-TOPIC-TAGS
052200              AT END SET WK-C-END-OF-FILE TO TRUE
052300           END-READ.
052400           PERFORM A710-PARSE-TOPIC-TAG
052500              THRU A719-PARSE-TOPIC-TAG-EX UNTIL WK-C-END-OF-FILE.
052600           SET WK-C-END-OF-FILE TO FALSE.
052700       A799-LOAD-TOPIC-TAG-EX.
052800           EXIT.
052900      *----------------------------------------------------------------*
053000       A710-PARSE-TOPIC-TAG.
053100      *----------------------------------------------------------------*
053200           MOVE CSV-TTAG-LINE TO WK-C-CSV-LINE-WORK.
053300           PERFORM A050-SPLIT-CSV-LINE.
053400           MOVE WK-C-CSV-FIELD(1) TO CATX-TT-TOPIC-ID.
053500           MOVE WK-C-CSV-FIELD(2) TO CATX-TT-TAG-ID.
053600           MOVE WK-C-CSV-FIELD(3) TO CATX-TT-WEIGHT.
053610           IF NOT CATX-TT-WEIGHT-VALID
053620              DISPLAY "CATLOAD - INVALID TOPIC TAG WEIGHT "
053630                 CATX-TT-WEIGHT " FOR TAG " CATX-TT-TAG-ID
053640              GO TO Y900-ABNORMAL-TERMINATION
053645           END-IF.
053650           MOVE CATX-TT-TAG-ID TO WK-N-VALIDATE-TAG-ID.
053700           PERFORM A440-VALIDATE-TAG-ID THRU A449-VALIDATE-TAG-ID-EX.
053800           STRING CATX-TT-TOPIC-ID CATX-TT-TAG-ID
053900              DELIMITED BY SIZE INTO O-TOPIC-TAGS-KEY.
054000           MOVE CATX-TT-WEIGHT TO O-TOPIC-TAGS-BODY.
054100           WRITE O-TOPIC-TAGS-REC.
054200           ADD 1 TO WK-N-CNT-TTAG.
054300           READ CT-TOPIC-TAGS
054400              AT END SET WK-C-END-OF-FILE TO TRUE
054500           END-READ.
054600       A719-PARSE-TOPIC-TAG-EX.
054700           EXIT.
054800      *----------------------------------------------------------------*
054900       A440-VALIDATE-TAG-ID.
055000      *----------------------------------------------------------------*
055050           MOVE WK-N-VALIDATE-TAG-ID TO O-TAG-KEY.
055100           READ O-TAG
055200              INVALID KEY
055300                 DISPLAY "CATLOAD - UNKNOWN TAG-ID "
055350                    WK-N-VALIDATE-TAG-ID
055400                 GO TO Y900-ABNORMAL-TERMINATION
055700           END-READ.
055900       A449-VALIDATE-TAG-ID-EX.
056000           EXIT.
056100      *----------------------------------------------------------------*
056200       A800-LOAD-SOURCE-AUTHOR.
056300      *----------------------------------------------------------------*
056400           READ T-SOURCE-AUTHOR
056500              AT END SET WK-C-END-OF-FILE TO TRUE
056600           END-READ.
056700           PERFORM A810-PARSE-SOURCE-AUTHOR
056800              THRU A819-PARSE-SOURCE-AUTHOR-EX UNTIL WK-C-END-OF-FILE.
056900           SET WK-C-END-OF-FILE TO FALSE.
057000       A899-LOAD-SOURCE-AUTHOR-EX.
057100           EXIT.
057200      *----------------------------------------------------------------*
057300       A810-PARSE-SOURCE-AUTHOR.
057400      *----------------------------------------------------------------*
057500           MOVE CSV-AUTHOR-LINE TO WK-C-CSV-LINE-WORK.
057600           PERFORM A050-SPLIT-CSV-LINE.
057700           MOVE WK-C-CSV-FIELD(1) TO CATS-SA-AUTHOR-ID.
057800           MOVE WK-C-CSV-FIELD(2) TO CATS-SA-AUTHOR-NAME.
057900           MOVE WK-C-CSV-FIELD(3) TO CATS-SA-AUTHOR-URL.
058000           MOVE 3 TO WK-N-CSV-FIELD-CTR.
058100           PERFORM A055-BLANK-IF-NULL.
058200           MOVE WK-C-CSV-FIELD(4) TO CATS-SA-DESCRIPTION.
058300           MOVE 4 TO WK-N-CSV-FIELD-CTR.
058400           PERFORM A055-BLANK-IF-NULL.
058500           MOVE WK-C-CSV-FIELD(5) TO CATS-SA-IMPRESSUM-URL.
058600           MOVE 5 TO WK-N-CSV-FIELD-CTR.
058700           PERFORM A055-BLANK-IF-NULL.
058800           ADD 1 TO WK-N-CNT-AUTHOR.
058900           READ T-SOURCE-AUTHOR
059000              AT END SET WK-C-END-OF-FILE TO TRUE
059100           END-READ.
059200       A819-PARSE-SOURCE-AUTHOR-EX.
059300           EXIT.
059400      *----------------------------------------------------------------*
059500       A900-LOAD-SOURCE.
059600      *----------------------------------------------------------------*
059700           READ T-SOURCE
059800              AT END SET WK-C-END-OF-FILE TO TRUE
059900           END-READ.
060000           PERFORM A910-PARSE-SOURCE THRU A919-PARSE-SOURCE-EX
060100              UNTIL WK-C-END-OF-FILE.
060200           SET WK-C-END-OF-FILE TO FALSE.
060300       A999-LOAD-SOURCE-EX.
060400           EXIT.
060500      *----------------------------------------------------------------*
060600       A910-PARSE-SOURCE.
060700      *----------------------------------------------------------------*
060800           MOVE CSV-SOURCE-LINE TO WK-C-CSV-LINE-WORK.
060900           PERFORM A050-SPLIT-CSV-LINE.
061000           MOVE WK-C-CSV-FIELD(1) TO CATS-SRC-SOURCE-ID.
061100           MOVE WK-C-CSV-FIELD(2) TO CATS-SRC-TYPE-ID.
061200           MOVE WK-C-CSV-FIELD(3) TO CATS-SRC-URL.
061300           MOVE 3 TO WK-N-CSV-FIELD-CTR.
061400           PERFORM A055-BLANK-IF-NULL.
061500           MOVE WK-C-CSV-FIELD(4) TO CATS-SRC-AUTHOR-ID.
061600           MOVE WK-C-CSV-FIELD(5) TO CATS-SRC-TITLE.
061700           MOVE 5 TO WK-N-CSV-FIELD-CTR.
061800           PERFORM A055-BLANK-IF-NULL.
061900           MOVE WK-C-CSV-FIELD(6) TO CATS-SRC-DESCRIPTION.
062000           MOVE 6 TO WK-N-CSV-FIELD-CTR.
062100           PERFORM A055-BLANK-IF-NULL.
062200           MOVE WK-C-CSV-FIELD(7) TO CATS-SRC-CREATED.
062210           MOVE 7 TO WK-N-CSV-FIELD-CTR.
062220           PERFORM A055-BLANK-IF-NULL.
062300           MOVE WK-C-CSV-FIELD(8) TO CATS-SRC-UPDATED.
062310           MOVE 8 TO WK-N-CSV-FIELD-CTR.
062320           PERFORM A055-BLANK-IF-NULL.
062400           MOVE WK-C-CSV-FIELD(9) TO CATS-SRC-SA-RESOURCE.
062500           PERFORM A450-VALIDATE-SOURCE-TYPE
062600              THRU A459-VALIDATE-SOURCE-TYPE-EX.
062700           MOVE CATS-SRC-SOURCE-ID TO O-SOURCE-KEY.
062800           MOVE CATS-SOURCE        TO O-SOURCE-BODY.
062900           WRITE O-SOURCE-REC.
063000           ADD 1 TO WK-N-CNT-SOURCE.
063100           MOVE "N" TO WK-C-SRC-RESOURCE-FLAG.
063200           IF CATS-SRC-SA-RESOURCE = 1 AND CATS-SRC-URL NOT = SPACES
063300              MOVE "Y" TO WK-C-SRC-RESOURCE-FLAG
063400              PERFORM A920-DERIVE-RESOURCE THRU A929-DERIVE-RESOURCE-EX
063500              PERFORM A930-DERIVE-USES-SOURCE
063600                 THRU A939-DERIVE-USES-SOURCE-EX
063700           END-IF.
063800           READ T-SOURCE
063900              AT END SET WK-C-END-OF-FILE TO TRUE
064000           END-READ.
064100       A919-PARSE-SOURCE-EX.
064200           EXIT.
064300      *----------------------------------------------------------------*
064400       A450-VALIDATE-SOURCE-TYPE.
064500      *----------------------------------------------------------------*
064600      *    SOURCE-TYPE AND RESOURCE-TYPE SHARE ONE ID SPACE - TRY
064700      *    SOURCE-TYPE FIRST, FALL BACK TO RESOURCE-TYPE, THE SAME
064800      *    ORDER THE OLD IN-MEMORY TABLE LOOKUP USED TO TRY THEM.
064900           MOVE CATS-SRC-TYPE-ID TO W-SRC-TYPE-KEY.
064950           READ W-SRC-TYPE
065000              INVALID KEY
065100                 MOVE CATS-SRC-TYPE-ID TO W-RES-TYPE-KEY
065150                 READ W-RES-TYPE
065200                    INVALID KEY
065500                       DISPLAY "CATLOAD - UNKNOWN SOURCE/RESOURCE "
065600                          "TYPE ID " CATS-SRC-TYPE-ID
065700                       GO TO Y900-ABNORMAL-TERMINATION
066100                 END-READ
066400           END-READ.
066500       A459-VALIDATE-SOURCE-TYPE-EX.
066600           EXIT.
066700      *----------------------------------------------------------------*
066800       A920-DERIVE-RESOURCE.
066900      *----------------------------------------------------------------*
067000           MOVE CATS-SRC-SOURCE-ID     TO CATS-RES-RESOURCE-ID.
067100           MOVE CATS-SRC-TYPE-ID       TO CATS-RES-TYPE-ID.
067200           MOVE CATS-SRC-TITLE         TO CATS-RES-TITLE.
067300           MOVE CATS-SRC-DESCRIPTION   TO CATS-RES-DESCRIPTION.
067400           MOVE "Y"                   TO CATS-RES-ACTIVE.
067500           MOVE "1.0"                 TO CATS-RES-VERSION-NUMBER.
067600           MOVE "en"                  TO CATS-RES-LANG.
067700           MOVE CATS-SRC-URL          TO CATS-RES-URL.
067800           MOVE CATS-SRC-AUTHOR-ID    TO CATS-RES-AUTHOR-ID.
067900           MOVE CATS-RESOURCE         TO O-RESOURCE-BODY.
068000           WRITE O-RESOURCE-REC.
068100           ADD 1 TO WK-N-CNT-RESOURCE.
068200       A929-DERIVE-RESOURCE-EX.
068300           EXIT.
068400      *----------------------------------------------------------------*
068500       A930-DERIVE-USES-SOURCE.
068600      *----------------------------------------------------------------*
068700           MOVE CATS-RES-RESOURCE-ID  TO CATS-US-RESOURCE-ID.
068800           MOVE CATS-SRC-SOURCE-ID    TO CATS-US-SOURCE-ID.
068900           MOVE CATS-SRC-CREATED      TO CATS-US-USAGE-DATE.
069000           STRING CATS-US-RESOURCE-ID CATS-US-SOURCE-ID
069100              DELIMITED BY SIZE INTO O-USES-SOURCE-KEY.
069200           MOVE CATS-US-USAGE-DATE    TO O-USES-SOURCE-BODY.
069300           WRITE O-USES-SOURCE-REC.
069400           ADD 1 TO WK-N-CNT-USES-SOURCE.
069500       A939-DERIVE-USES-SOURCE-EX.
069600           EXIT.
069700      *----------------------------------------------------------------*
069800       B100-LOAD-RESOURCE-TAG.
069900      *----------------------------------------------------------------*
070000           READ CT-RESOURCE-TAGS
070100              AT END SET WK-C-END-OF-FILE TO TRUE
070200           END-READ.
070300           PERFORM B110-PARSE-RESOURCE-TAG
070400              THRU B119-PARSE-RESOURCE-TAG-EX UNTIL WK-C-END-OF-FILE.
070500           SET WK-C-END-OF-FILE TO FALSE.
070600       B199-LOAD-RESOURCE-TAG-EX.
070700           EXIT.
070800      *----------------------------------------------------------------*
070900       B110-PARSE-RESOURCE-TAG.
071000      *----------------------------------------------------------------*
071100           MOVE CSV-RTAG-LINE TO WK-C-CSV-LINE-WORK.
071200           PERFORM A050-SPLIT-CSV-LINE.
071300           MOVE WK-C-CSV-FIELD(1) TO CATX-RT-RESOURCE-ID.
071400           MOVE WK-C-CSV-FIELD(2) TO CATX-RT-TAG-ID.
071500           MOVE WK-C-CSV-FIELD(3) TO CATX-RT-WEIGHT.
071510           IF NOT CATX-RT-WEIGHT-VALID
071520              DISPLAY "CATLOAD - INVALID RESOURCE TAG WEIGHT "
071530                 CATX-RT-WEIGHT " FOR RESOURCE "
071540                 CATX-RT-RESOURCE-ID
071545              GO TO Y900-ABNORMAL-TERMINATION
071547           END-IF.
071550           MOVE CATX-RT-TAG-ID TO WK-N-VALIDATE-TAG-ID.
071600           PERFORM A440-VALIDATE-TAG-ID THRU A449-VALIDATE-TAG-ID-EX.
071700           ADD 1 TO WK-N-CNT-RTAG.
071800           READ CT-RESOURCE-TAGS
071900              AT END SET WK-C-END-OF-FILE TO TRUE
072000           END-READ.
072100       B119-PARSE-RESOURCE-TAG-EX.
072200           EXIT.
072300      *----------------------------------------------------------------*
072400       A050-SPLIT-CSV-LINE.
072500      *----------------------------------------------------------------*
072600      *    SPLITS THE CURRENT MASTER LINE (ALREADY MOVED BY THE
072700      *    CALLER INTO WK-C-CSV-LINE-WORK) ON THE COMMA DELIMITER
072800      *    INTO THE 12-OCCURRENCE WORK TABLE USED BY EVERY A1xx-A9xx
072900      *    PARAGRAPH. BLANK TRAILING FIELDS SIMPLY STAY SPACES.
073000           MOVE SPACES TO WK-C-CSV-FIELD(1) WK-C-CSV-FIELD(2)
073100              WK-C-CSV-FIELD(3) WK-C-CSV-FIELD(4) WK-C-CSV-FIELD(5)
073200              WK-C-CSV-FIELD(6) WK-C-CSV-FIELD(7) WK-C-CSV-FIELD(8)
073300              WK-C-CSV-FIELD(9) WK-C-CSV-FIELD(10) WK-C-CSV-FIELD(11)
073400              WK-C-CSV-FIELD(12).
073500           UNSTRING WK-C-CSV-LINE-WORK DELIMITED BY ","
073600              INTO WK-C-CSV-FIELD(1)  WK-C-CSV-FIELD(2)
073700                   WK-C-CSV-FIELD(3)  WK-C-CSV-FIELD(4)
073800                   WK-C-CSV-FIELD(5)  WK-C-CSV-FIELD(6)
073900                   WK-C-CSV-FIELD(7)  WK-C-CSV-FIELD(8)
074000                   WK-C-CSV-FIELD(9)  WK-C-CSV-FIELD(10)
074100                   WK-C-CSV-FIELD(11) WK-C-CSV-FIELD(12)
074200           END-UNSTRING.
074300      *----------------------------------------------------------------*
074400       A055-BLANK-IF-NULL.
074500      *----------------------------------------------------------------*
074600      *    OPTIONAL-FIELD BLANKING RULE - A FIELD THAT IS EMPTY AFTER
074700      *    TRIM, OR EQUALS "NULL" CASE-INSENSITIVELY, IS ABSENT.
074800           IF WK-C-CSV-FIELD(WK-N-CSV-FIELD-CTR) = "NULL" OR
074900              WK-C-CSV-FIELD(WK-N-CSV-FIELD-CTR) = "null" OR
075000              WK-C-CSV-FIELD(WK-N-CSV-FIELD-CTR) = "Null"
075100              MOVE SPACES TO WK-C-CSV-FIELD(WK-N-CSV-FIELD-CTR)
075200           END-IF.
075300      *----------------------------------------------------------------*
075400       Z100-PRINT-LOAD-SUMMARY.
075500      *----------------------------------------------------------------*
075600           MOVE "SOURCE-TYPE"    TO RPT-FILE-NAME.
075700           MOVE WK-N-CNT-STYPE   TO RPT-RECORD-COUNT.
075800           WRITE RPT-LOADSUM-LINE FROM RPT-LINE-DETAIL.
075900           MOVE "RESOURCE-TYPE"  TO RPT-FILE-NAME.
076000           MOVE WK-N-CNT-RTYPE   TO RPT-RECORD-COUNT.
076100           WRITE RPT-LOADSUM-LINE FROM RPT-LINE-DETAIL.
076200           MOVE "TOPIC-TYPE"     TO RPT-FILE-NAME.
076300           MOVE WK-N-CNT-TTYPE   TO RPT-RECORD-COUNT.
076400           WRITE RPT-LOADSUM-LINE FROM RPT-LINE-DETAIL.
076500           MOVE "TAG"            TO RPT-FILE-NAME.
076600           MOVE WK-N-CNT-TAG     TO RPT-RECORD-COUNT.
076700           WRITE RPT-LOADSUM-LINE FROM RPT-LINE-DETAIL.
076800           MOVE "TOPIC"          TO RPT-FILE-NAME.
076900           MOVE WK-N-CNT-TOPIC   TO RPT-RECORD-COUNT.
077000           WRITE RPT-LOADSUM-LINE FROM RPT-LINE-DETAIL.
077100           MOVE "TOPIC-LEVEL"    TO RPT-FILE-NAME.
077200           MOVE WK-N-CNT-LEVEL   TO RPT-RECORD-COUNT.
077300           WRITE RPT-LOADSUM-LINE FROM RPT-LINE-DETAIL.
077400           MOVE "TOPIC-TAG"      TO RPT-FILE-NAME.
077500           MOVE WK-N-CNT-TTAG    TO RPT-RECORD-COUNT.
077600           WRITE RPT-LOADSUM-LINE FROM RPT-LINE-DETAIL.
077700           MOVE "SOURCE-AUTHOR"  TO RPT-FILE-NAME.
077800           MOVE WK-N-CNT-AUTHOR  TO RPT-RECORD-COUNT.
077900           WRITE RPT-LOADSUM-LINE FROM RPT-LINE-DETAIL.
078000           MOVE "SOURCE"         TO RPT-FILE-NAME.
078100           MOVE WK-N-CNT-SOURCE  TO RPT-RECORD-COUNT.
078200           WRITE RPT-LOADSUM-LINE FROM RPT-LINE-DETAIL.
078300           MOVE "RESOURCE"       TO RPT-FILE-NAME.
078400           MOVE WK-N-CNT-RESOURCE TO RPT-RECORD-COUNT.
078500           WRITE RPT-LOADSUM-LINE FROM RPT-LINE-DETAIL.
078600           MOVE "USES-SOURCE"    TO RPT-FILE-NAME.
078700           MOVE WK-N-CNT-USES-SOURCE TO RPT-RECORD-COUNT.
078800           WRITE RPT-LOADSUM-LINE FROM RPT-LINE-DETAIL.
078900           MOVE "RESOURCE-TAG"   TO RPT-FILE-NAME.
079000           MOVE WK-N-CNT-RTAG    TO RPT-RECORD-COUNT.
079100           WRITE RPT-LOADSUM-LINE FROM RPT-LINE-DETAIL.
079200           COMPUTE WK-N-CNT-TOTAL = WK-N-CNT-STYPE + WK-N-CNT-RTYPE
079300              + WK-N-CNT-TTYPE + WK-N-CNT-TAG + WK-N-CNT-TOPIC
079400              + WK-N-CNT-LEVEL + WK-N-CNT-TTAG + WK-N-CNT-AUTHOR
079500              + WK-N-CNT-SOURCE + WK-N-CNT-RESOURCE
079600              + WK-N-CNT-USES-SOURCE + WK-N-CNT-RTAG.
079700           MOVE WK-N-CNT-TOTAL    TO RPT-TOTAL-COUNT.
079800           WRITE RPT-LOADSUM-LINE FROM RPT-LINE-TOTAL.
079900       Z199-PRINT-LOAD-SUMMARY-EX.
080000           EXIT.
080100      *----------------------------------------------------------------*
080200       Y900-ABNORMAL-TERMINATION.
080300      *----------------------------------------------------------------*
080400           SET UPSI-SWITCH-0 TO ON.
080500           PERFORM Z900-END-PROGRAM-ROUTINE
080600              THRU Z999-END-PROGRAM-ROUTINE-EX.
080700           STOP RUN.
080800      *----------------------------------------------------------------*
080900       Z900-END-PROGRAM-ROUTINE.
081000      *----------------------------------------------------------------*
081100           CLOSE T-SOURCE-TYPE T-RESOURCE-TYPE T-TOPIC-TYPE T-TAG
081200                 T-TOPIC T-TOPIC-LEVELS CT-TOPIC-TAGS T-SOURCE-AUTHOR
081300                 T-SOURCE CT-RESOURCE-TAGS O-TOPIC O-TOPIC-TAGS
081400                 O-TAG O-SOURCE O-USES-SOURCE O-RESOURCE RPT-LOADSUM
081450                 W-SRC-TYPE W-RES-TYPE W-TOPIC-TYPE.
081500       Z999-END-PROGRAM-ROUTINE-EX.
081600           EXIT.
081700      ******************************************************************
081800      *************** END OF PROGRAM SOURCE - CATLOAD *****************
081900      ******************************************************************
