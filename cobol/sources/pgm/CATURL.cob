000100      *****************************************************************
000200       IDENTIFICATION DIVISION.
000300      *****************************************************************
000400       PROGRAM-ID.     CATURL.
000500       AUTHOR.         D N MAJOT.
000600       INSTALLATION.   EDUCATION SERVICES DATA CENTER.
000700       DATE-WRITTEN.   18 JUL 1992.
000800       DATE-COMPILED.
000900       SECURITY.       UNCLASSIFIED.
001000      *
001100      *DESCRIPTION :  CALLED SUBPROGRAM - RESOLVES A RESOURCE'S WEB
001200      *               URL BY WALKING ITS DISTINCT USES-SOURCE SOURCE
001300      *               IDS IN ASCENDING ORDER AND RETURNING THE FIRST
001400      *               NON-BLANK SOURCE URL FOUND. RETURNS ONE OF TWO
001500      *               FALLBACK LITERALS WHEN NO URL CAN BE RESOLVED.
001600      *               CALLED BY CATURLRQ (AND ANY OTHER CATALOG
001700      *               BATCH STEP THAT NEEDS A RESOURCE'S EFFECTIVE
001800      *               URL) VIA WK-C-VURL-RECORD - SEE CATURLLK.
001900      *
002000      *=================================================================
002100      * HISTORY OF MODIFICATION:
002200      *=================================================================
002300      * CAT305 - TLWRJ  - 20/09/1993 - CATALOG BATCH REWRITE - PHASE 3 *
002400      *                  - INITIAL VERSION - MODELLED ON THE FUNDS     *
002500      *                    TRANSFER VALIDATION CALL SHAPE.             *
002600      *-----------------------------------------------------------------*
002700      * CAT318 - DNMJT  - 11/03/1995 - DISTINCT-SOURCE COLLECTION WAS  *
002800      *                  - DOUBLE-COUNTING REPEATED SOURCE IDS - NOW  *
002900      *                    DE-DUPED BEFORE THE URL SCAN RUNS.         *
003000      *-----------------------------------------------------------------*
003100      * CAT9Y2 - HBVRK  - 02/09/1998 - YEAR 2000 REMEDIATION           *
003200      *                  - NO DATE FIELDS PROCESSED IN THIS PROGRAM.   *
003300      *                    REVIEWED AND SIGNED OFF, NO CHANGE.         *
003400      *-----------------------------------------------------------------*
003500      * CAT362 - PKRVT  - 02/05/2001 - BUILD THE "NO WEB URL FOUND"   *
003600      *                  - FALLBACK LITERAL WITH THE LIST OF SOURCE   *
003700      *                    IDS EXAMINED, PER HELPDESK TICKET 4471.      *
003750      *-----------------------------------------------------------------*
003760      * CAT372 - PKRVT  - 10/05/2001 - DISTINCT-SOURCE TABLE NO LONGER *
003770      *                  - USES AN INDEXED TABLE SEARCH FOR THE       *
003780      *                    DUPLICATE CHECK - WALKS THE ROWS ONE AT A  *
003790      *                    TIME INSTEAD, SAME AS CATSCORE.            *
003800      *-----------------------------------------------------------------*
003900       EJECT
004000      **********************
004100       ENVIRONMENT DIVISION.
004200      **********************
004300       CONFIGURATION SECTION.
004400       SOURCE-COMPUTER.  IBM-AS400.
004500       OBJECT-COMPUTER.  IBM-AS400.
004600       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004700                         C01 IS TOP-OF-FORM.
004800      *
004900       INPUT-OUTPUT SECTION.
005000       FILE-CONTROL.
005100           SELECT O-USES-SOURCE    ASSIGN TO O-USES-SOURCE
005200                  ORGANIZATION     IS INDEXED
005300                  ACCESS MODE      IS DYNAMIC
005400                  RECORD KEY       IS O-USES-SOURCE-KEY
005500                  FILE STATUS      IS WK-C-FILE-STATUS.
005600           SELECT O-SOURCE         ASSIGN TO O-SOURCE
005700                  ORGANIZATION     IS INDEXED
005800                  ACCESS MODE      IS RANDOM
005900                  RECORD KEY       IS O-SOURCE-KEY
006000                  FILE STATUS      IS WK-C-FILE-STATUS.
006100      *
006200       EJECT
006300      ***************
006400       DATA DIVISION.
006500      ***************
006600       FILE SECTION.
006700      **************
006800       FD  O-USES-SOURCE     LABEL RECORDS ARE OMITTED.
006900       01  O-USES-SOURCE-REC.
007000           05  O-USES-SOURCE-KEY         PIC X(16).
007100           05  O-USES-SOURCE-BODY        PIC X(020).
007200           05  FILLER                    PIC X(002).
007300       FD  O-SOURCE          LABEL RECORDS ARE OMITTED.
007400       01  O-SOURCE-REC.
007500           05  O-SOURCE-KEY              PIC 9(08).
007600           05  O-SOURCE-BODY             PIC X(572).
007700           05  FILLER                    PIC X(002).
007800      *
007900      *************************
008000       WORKING-STORAGE SECTION.
008100      *************************
008200       01  FILLER                       PIC X(24)      VALUE
008300           "** PROGRAM CATURL    **".
008400      *
008500       01  WK-C-COMMON.
008600           05  FILLER                   PIC X(01).
008700           COPY CATCOMM.
008800       01  WK-C-SOURCES.
008900           05  FILLER                   PIC X(01).
009000           COPY CATSRC.
009100      *
009200       01  WK-C-DISTINCT-SOURCE-TABLE.
009300           05  WK-N-DSRC-CTR            PIC 9(04)   COMP VALUE ZERO.
009350           05  WK-N-DSRC-IDX            PIC 9(04)   COMP VALUE ZERO.
009400           05  WK-N-DSRC-ROW OCCURS 500 TIMES.
009600               10  WK-N-DSRC-SOURCE-ID  PIC 9(08).
009700           05  FILLER                   PIC X(01).
009800      *
009900       01  WK-C-MISC.
010000           05  WK-C-FOUND-URL-FLAG      PIC X(01)   VALUE "N".
010100               88  WK-C-URL-FOUND            VALUE "Y".
010150           05  WK-C-DSRC-FOUND-FLAG     PIC X(01)   VALUE "N".
010160               88  WK-C-DSRC-ROW-FOUND       VALUE "Y".
010200           05  WK-C-IDLIST-WORK         PIC X(200)  VALUE SPACES.
010300           05  WK-C-IDLIST-EDIT         PIC 9(08).
010400           05  WK-N-IDLIST-PTR          PIC 9(03)   COMP VALUE ZERO.
010500           05  FILLER                   PIC X(01).
010600      *
010700       01  WK-C-NO-SOURCE-LITERAL.
010800           05  WK-C-NO-SOURCE-LITERAL-DATA PIC X(200)  VALUE
010900               "#no-source-url-configured".
011000           05  FILLER                      PIC X(002).
011100       01  WK-C-NO-WEB-URL-PREFIX.
011200           05  WK-C-NO-WEB-URL-PREFIX-DATA PIC X(034)  VALUE
011300               "#no-web-url-found-for-sources-".
011400           05  FILLER                      PIC X(002).
011500      *
011600       LINKAGE SECTION.
011700      *****************
011800       01  WK-C-VURL-RECORD.
011900           05  FILLER                   PIC X(01).
012000           COPY CATURLLK.
012100      *
012200       EJECT
012300      ***************
012400       PROCEDURE DIVISION USING WK-C-VURL-RECORD.
012500      ***************
012600       MAIN-MODULE.
012700           PERFORM A000-INITIALIZE       THRU A099-INITIALIZE-EX.
012800           PERFORM A100-OPEN-FILES       THRU A199-OPEN-FILES-EX.
012900           PERFORM A200-COLLECT-DISTINCT-SOURCES
013000              THRU A299-COLLECT-DISTINCT-SOURCES-EX.
013100           IF WK-N-DSRC-CTR = ZERO
013200              MOVE WK-C-NO-SOURCE-LITERAL TO WK-C-VURL-URL
013300           ELSE
013400              PERFORM A300-SCAN-FOR-FIRST-URL
013500                 THRU A399-SCAN-FOR-FIRST-URL-EX
013600              IF NOT WK-C-URL-FOUND
013700                 PERFORM A400-BUILD-NO-URL-LITERAL
013800                    THRU A499-BUILD-NO-URL-LITERAL-EX
013900              END-IF
014000           END-IF.
014100           MOVE WK-N-DSRC-CTR TO WK-C-VURL-SOURCE-COUNT.
014200           PERFORM Z900-END-PROGRAM-ROUTINE
014300              THRU Z999-END-PROGRAM-ROUTINE-EX.
014400           GOBACK.
014500      *----------------------------------------------------------------*
014600       A000-INITIALIZE.
014700      *----------------------------------------------------------------*
014800           MOVE SPACES TO WK-C-VURL-URL.
014900           MOVE SPACES TO WK-C-VURL-ERROR-CD.
015000           MOVE ZERO   TO WK-C-VURL-SOURCE-COUNT.
015100           MOVE ZERO   TO WK-N-DSRC-CTR.
015200           MOVE "N"    TO WK-C-FOUND-URL-FLAG.
015300       A099-INITIALIZE-EX.
015400           EXIT.
015500      *----------------------------------------------------------------*
015600       A100-OPEN-FILES.
015700      *----------------------------------------------------------------*
015800           OPEN INPUT O-USES-SOURCE O-SOURCE.
015900           IF NOT WK-C-SUCCESSFUL
016000              MOVE "OPENERR" TO WK-C-VURL-ERROR-CD
016100              MOVE WK-C-NO-SOURCE-LITERAL TO WK-C-VURL-URL
016200              GO TO Z900-END-PROGRAM-ROUTINE
016300           END-IF.
016400       A199-OPEN-FILES-EX.
016500           EXIT.
016600      *----------------------------------------------------------------*
016700       A200-COLLECT-DISTINCT-SOURCES.
016800      *----------------------------------------------------------------*
016900      *    WALK USES-SOURCE FOR THIS RESOURCE-ID (KEY PREFIX = FIRST 8
017000      *    BYTES) AND COLLECT EVERY DISTINCT SOURCE-ID ASCENDING - THE
017100      *    INDEX IS BUILT RESOURCE-ID-MAJOR/SOURCE-ID-MINOR SO A
017200      *    FORWARD SCAN FROM THE FIRST MATCHING KEY ALREADY DELIVERS
017300      *    THEM IN ASCENDING SOURCE-ID ORDER (SEE CAT318 ABOVE).
017400           MOVE SPACES             TO O-USES-SOURCE-KEY.
017500           MOVE WK-C-VURL-RESOURCE-ID TO O-USES-SOURCE-KEY(1:8).
017600           START O-USES-SOURCE KEY NOT LESS O-USES-SOURCE-KEY
017700              INVALID KEY SET WK-C-END-OF-FILE TO TRUE
017800           END-START.
017900           READ O-USES-SOURCE NEXT RECORD
018000              AT END SET WK-C-END-OF-FILE TO TRUE
018100           END-READ.
018200           PERFORM A210-SCAN-ONE-USES-SOURCE-ROW
018300              THRU A219-SCAN-ONE-USES-SOURCE-ROW-EX
018400              UNTIL WK-C-END-OF-FILE.
018500           SET WK-C-END-OF-FILE TO FALSE.
018600       A299-COLLECT-DISTINCT-SOURCES-EX.
018700           EXIT.
018800      *----------------------------------------------------------------*
018900       A210-SCAN-ONE-USES-SOURCE-ROW.
019000      *----------------------------------------------------------------*
019100           IF O-USES-SOURCE-KEY(1:8) NOT = WK-C-VURL-RESOURCE-ID
019200              SET WK-C-END-OF-FILE TO TRUE
019300           ELSE
019400              PERFORM A220-ADD-DISTINCT-SOURCE
019500                 THRU A229-ADD-DISTINCT-SOURCE-EX
019600              READ O-USES-SOURCE NEXT RECORD
019700                 AT END SET WK-C-END-OF-FILE TO TRUE
019800              END-READ
019900           END-IF.
020000       A219-SCAN-ONE-USES-SOURCE-ROW-EX.
020100           EXIT.
020200      *----------------------------------------------------------------*
020300       A220-ADD-DISTINCT-SOURCE.
020400      *----------------------------------------------------------------*
020410      *    NO TABLE SEARCH HERE - WALK THE DISTINCT-SOURCE ROWS ONE
020420      *    AT A TIME THE SAME WAY THE SCORE ACCUMULATOR IS WALKED
020430      *    IN CATSCORE, SO A DUPLICATE SOURCE ID IS NEVER ADDED TWICE.
020500           MOVE 1 TO WK-N-DSRC-IDX.
020510           MOVE "N" TO WK-C-DSRC-FOUND-FLAG.
020520           PERFORM A225-FIND-DISTINCT-SOURCE
020530              THRU A228-FIND-DISTINCT-SOURCE-EX
020540              UNTIL WK-N-DSRC-IDX > WK-N-DSRC-CTR
020550                 OR WK-C-DSRC-ROW-FOUND.
020600           IF NOT WK-C-DSRC-ROW-FOUND
020800                 ADD 1 TO WK-N-DSRC-CTR
020900                 MOVE O-USES-SOURCE-KEY(9:8)
021000                    TO WK-N-DSRC-SOURCE-ID(WK-N-DSRC-CTR)
021300           END-IF.
021400       A229-ADD-DISTINCT-SOURCE-EX.
021410           EXIT.
021420       A225-FIND-DISTINCT-SOURCE.
021430           IF WK-N-DSRC-SOURCE-ID(WK-N-DSRC-IDX) =
021440                   O-USES-SOURCE-KEY(9:8)
021450              SET WK-C-DSRC-ROW-FOUND TO TRUE
021460           ELSE
021470              ADD 1 TO WK-N-DSRC-IDX
021480           END-IF.
021490       A228-FIND-DISTINCT-SOURCE-EX.
021500           EXIT.
021700      *----------------------------------------------------------------*
021800       A300-SCAN-FOR-FIRST-URL.
021900      *----------------------------------------------------------------*
022000           MOVE 1 TO WK-N-DSRC-IDX.
022100           PERFORM A310-CHECK-ONE-SOURCE-URL
022200              THRU A319-CHECK-ONE-SOURCE-URL-EX
022300              UNTIL WK-N-DSRC-IDX > WK-N-DSRC-CTR OR WK-C-URL-FOUND.
022400       A399-SCAN-FOR-FIRST-URL-EX.
022500           EXIT.
022600      *----------------------------------------------------------------*
022700       A310-CHECK-ONE-SOURCE-URL.
022800      *----------------------------------------------------------------*
022900           MOVE WK-N-DSRC-SOURCE-ID(WK-N-DSRC-IDX) TO O-SOURCE-KEY.
023000           READ O-SOURCE
023100              INVALID KEY CONTINUE
023200              NOT INVALID KEY
023300                 MOVE O-SOURCE-BODY TO CATS-SOURCE
023400                 IF CATS-SRC-URL NOT = SPACES
023500                    MOVE CATS-SRC-URL TO WK-C-VURL-URL
023600                    SET WK-C-URL-FOUND TO TRUE
023700                 END-IF
023800           END-READ.
023900           ADD 1 TO WK-N-DSRC-IDX.
024000       A319-CHECK-ONE-SOURCE-URL-EX.
024100           EXIT.
024200      *----------------------------------------------------------------*
024300       A400-BUILD-NO-URL-LITERAL.
024400      *----------------------------------------------------------------*
024500      *    "#no-web-url-found-for-sources-<ids>" - IDS EXAMINED ARE
024600      *    COMMA-JOINED IN ASCENDING ORDER - SEE CAT362 ABOVE.
024700           MOVE WK-C-NO-WEB-URL-PREFIX TO WK-C-IDLIST-WORK.
024800           MOVE 35 TO WK-N-IDLIST-PTR.
024900           MOVE 1 TO WK-N-DSRC-IDX.
025000           PERFORM A410-APPEND-ONE-SOURCE-ID
025100              THRU A419-APPEND-ONE-SOURCE-ID-EX
025200              UNTIL WK-N-DSRC-IDX > WK-N-DSRC-CTR.
025300           MOVE WK-C-IDLIST-WORK TO WK-C-VURL-URL.
025400       A499-BUILD-NO-URL-LITERAL-EX.
025500           EXIT.
025600      *----------------------------------------------------------------*
025700       A410-APPEND-ONE-SOURCE-ID.
025800      *----------------------------------------------------------------*
025900           MOVE WK-N-DSRC-SOURCE-ID(WK-N-DSRC-IDX) TO WK-C-IDLIST-EDIT.
026000           IF WK-N-DSRC-IDX > 1
026100              STRING "," DELIMITED BY SIZE
026200                 INTO WK-C-IDLIST-WORK
026300                 WITH POINTER WK-N-IDLIST-PTR
026400           END-IF.
026500           STRING WK-C-IDLIST-EDIT DELIMITED BY SIZE
026600              INTO WK-C-IDLIST-WORK
026700              WITH POINTER WK-N-IDLIST-PTR.
026800           ADD 1 TO WK-N-DSRC-IDX.
026900       A419-APPEND-ONE-SOURCE-ID-EX.
027000           EXIT.
027100      *----------------------------------------------------------------*
027200       Z900-END-PROGRAM-ROUTINE.
027300      *----------------------------------------------------------------*
027400           CLOSE O-USES-SOURCE O-SOURCE.
027500       Z999-END-PROGRAM-ROUTINE-EX.
027600           EXIT.
027700      ******************************************************************
027800      **************** END OF PROGRAM SOURCE - CATURL *****************
027900      ******************************************************************
