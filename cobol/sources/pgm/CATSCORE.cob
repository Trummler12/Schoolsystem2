000100      *****************************************************************
000200       IDENTIFICATION DIVISION.
000300      *****************************************************************
000400       PROGRAM-ID.     CATSCORE.
000500       AUTHOR.         R W BLOM.
000600       INSTALLATION.   EDUCATION SERVICES DATA CENTER.
000700       DATE-WRITTEN.   02 MAY 1991.
000800       DATE-COMPILED.
000900       SECURITY.       UNCLASSIFIED.
001000      *
001100      *DESCRIPTION :  TOPIC INTEREST-SCORING ENGINE. READS A LEARNER'S
001200      *               INTEREST-TAG LIST AND A MAX-RESULTS REQUEST,
001300      *               SCORES EVERY TOPIC AGAINST THE OWNED TOPIC-TAG
001400      *               WEIGHTS, RANKS TOPICS DESCENDING BY SCORE, AND
001500      *               PRINTS THE TOPIC SCORE REPORT, OPTIONALLY WITH
001600      *               AN EXPLAIN BLOCK SHOWING EACH CONTRIBUTION.
001700      *
001800      *=================================================================
001900      * HISTORY OF MODIFICATION:
002000      *=================================================================
002100      * CAT102 - RWBLM  - 02/05/1991 - CATALOG BATCH REWRITE - PHASE 1 *
002200      *                  - INITIAL VERSION.                            *
002300      *-----------------------------------------------------------------*
002400      * CAT129 - DNMJT  - 20/01/1995 - ADD EXPLAIN-MATCHES DETAIL LINES*
002500      *-----------------------------------------------------------------*
002600      * CAT247 - TLWRJ  - 09/09/1996 - MAX-RESULTS CLAMP ADDED -       *
002700      *                  - REQUEST <=0 DEFAULTS TO 200, OTHERWISE      *
002800      *                    CLAMPED TO 200 MAXIMUM.                     *
002900      *-----------------------------------------------------------------*
003000      * CAT9Y2 - HBVRK  - 02/09/1998 - YEAR 2000 REMEDIATION           *
003100      *                  - NO DATE FIELDS PROCESSED IN THIS PROGRAM.   *
003200      *                    REVIEWED AND SIGNED OFF, NO CHANGE.         *
003300      *-----------------------------------------------------------------*
003400      * CAT360 - PKRVT  - 11/04/2001 - DEFENSIVELY TRUNCATE INTEREST   *
003500      *                  - LIST TO FIRST 15 ROWS IF MORE ARE SUPPLIED  *
003550      *-----------------------------------------------------------------*
003560      * CAT371 - PKRVT  - 10/05/2001 - SCORE ACCUMULATOR NO LONGER     *
003570      *                  - USES AN INDEXED TABLE SEARCH TO FIND THE    *
003580      *                  - TOPIC'S ROW - WALKS THE ROWS ONE AT A TIME  *
003590      *                  - INSTEAD, SAME AS THE RANK TABLE BELOW.      *
003595      *-----------------------------------------------------------------*
003596      * CAT374 - PKRVT  - 12/11/2001 - EXPLAIN-MATCHES WAS DEFAULTING  *
003597      *                  - TO "NO DETAIL" WHEN THE REQUEST RECORD WAS  *
003598      *                  - MISSING OR THE BYTE CAME IN BLANK - FLIPPED *
003599      *                  - THE DEFAULT TO "Y" SO EXPLAIN DETAIL PRINTS *
003600      *                  - UNLESS THE REQUEST EXPLICITLY SAYS "N".     *
003601      *-----------------------------------------------------------------*
003602      * CAT376 - PKRVT  - 19/11/2001 - A300/A310 USED TO OUTER-LOOP     *
003603      *                  - OVER THE HELD INTEREST TAGS AND SCAN THE    *
003604      *                  - WHOLE TOPIC-TAGS FILE FOR EACH ONE - A TOPIC*
003605      *                  - SHARING NO TAG NEVER POSTED A ROW, AND THE  *
003606      *                  - ACCUMULATOR FILLED IN WHATEVER ORDER THE    *
003607      *                  - TAG SCAN HAPPENED TO HIT EACH TOPIC. FLIPPED*
003608      *                  - THE OUTER LOOP TO WALK THE TOPIC MASTER IN  *
003609      *                  - TOPIC-ID ORDER INSTEAD SO EVERY TOPIC POSTS *
003610      *                  - (ZERO-SCORE TOPICS INCLUDED) AND TIES RANK  *
003611      *                  - OUT IN TOPIC-ID ORDER, AS THE SPEC REQUIRES.*
003612      *-----------------------------------------------------------------*
003613      * CAT378 - PKRVT  - 19/11/2001 - WK-N-TOTAL-SCORED AND           *
003614      *                  - WK-N-SHOWN-CTR MOVED OUT OF WK-C-MISC TO    *
003615      *                  - STANDALONE 77-LEVEL ITEMS - BOTH ARE SCRATCH*
003616      *                  - COUNTERS SHARED ACROSS A300/A400/Z100 AND DO*
003617      *                  - NOT BELONG TO ANY RECORD LAYOUT.            *
003618      *-----------------------------------------------------------------*
003700       EJECT
003800      **********************
003900       ENVIRONMENT DIVISION.
004000      **********************
004100       CONFIGURATION SECTION.
004200       SOURCE-COMPUTER.  IBM-AS400.
004300       OBJECT-COMPUTER.  IBM-AS400.
004400       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004500                         C01 IS TOP-OF-FORM
004600                         UPSI-0 IS UPSI-SWITCH-0
004700                           ON  STATUS IS U0-ON
004800                           OFF STATUS IS U0-OFF.
004900      *
005000       INPUT-OUTPUT SECTION.
005100       FILE-CONTROL.
005200           SELECT T-INTEREST-TAGS  ASSIGN TO T-INTEREST-TAGS
005300                  ORGANIZATION     IS LINE SEQUENTIAL
005400                  FILE STATUS      IS WK-C-FILE-STATUS.
005500           SELECT T-SCORE-REQUEST  ASSIGN TO T-SCORE-REQUEST
005600                  ORGANIZATION     IS LINE SEQUENTIAL
005700                  FILE STATUS      IS WK-C-FILE-STATUS.
005800           SELECT O-TOPIC          ASSIGN TO O-TOPIC
005900                  ORGANIZATION     IS INDEXED
006000                  ACCESS MODE      IS SEQUENTIAL
006100                  RECORD KEY       IS O-TOPIC-KEY
006200                  FILE STATUS      IS WK-C-FILE-STATUS.
006300           SELECT O-TOPIC-TAGS     ASSIGN TO O-TOPIC-TAGS
006400                  ORGANIZATION     IS INDEXED
006500                  ACCESS MODE      IS DYNAMIC
006600                  RECORD KEY       IS O-TOPIC-TAGS-KEY
006700                  FILE STATUS      IS WK-C-FILE-STATUS.
006800           SELECT RPT-SCORE        ASSIGN TO RPT-SCORE
006900                  ORGANIZATION     IS SEQUENTIAL
007000                  FILE STATUS      IS WK-C-FILE-STATUS.
007100      *
007200       EJECT
007300      ***************
007400       DATA DIVISION.
007500      ***************
007600       FILE SECTION.
007700      **************
007800       FD  T-INTEREST-TAGS   LABEL RECORDS ARE OMITTED.
007900       01  CSV-INTEREST-LINE.
008000           05  CSV-INTEREST-LINE-DATA   PIC X(020).
008100           05  FILLER                   PIC X(002).
008200       FD  T-SCORE-REQUEST   LABEL RECORDS ARE OMITTED.
008300       01  CSV-REQUEST-LINE.
008400           05  CSV-REQUEST-LINE-DATA    PIC X(020).
008500           05  FILLER                   PIC X(002).
008600      *
008700       FD  O-TOPIC           LABEL RECORDS ARE OMITTED.
008800       01  O-TOPIC-REC.
008900           05  O-TOPIC-KEY               PIC X(04).
009000           05  O-TOPIC-BODY              PIC X(330).
009100           05  FILLER                    PIC X(002).
009200       FD  O-TOPIC-TAGS      LABEL RECORDS ARE OMITTED.
009300       01  O-TOPIC-TAGS-REC.
009400           05  O-TOPIC-TAGS-KEY          PIC X(10).
009500           05  O-TOPIC-TAGS-BODY         PIC X(007).
009600           05  FILLER                    PIC X(002).
009700      *    ALTERNATE SPLIT VIEW OF THE TOPIC-TAGS KEY - THE KEY IS A
009800      *    CONCATENATION OF TOPIC-ID AND TAG-ID, SEE CAT102 ABOVE.
009900       01  O-TOPIC-TAGS-ALT  REDEFINES  O-TOPIC-TAGS-REC.
010000           05  O-TOPIC-TAGS-ALT-TOPIC-ID PIC X(04).
010100           05  O-TOPIC-TAGS-ALT-TAG-ID   PIC 9(06).
010200           05  O-TOPIC-TAGS-ALT-WEIGHT   PIC X(01).
010300           05  FILLER                   PIC X(08).
010400      *
010500       FD  RPT-SCORE         LABEL RECORDS ARE OMITTED.
010600       01  RPT-SCORE-LINE.
010700           05  RPT-SCORE-LINE-DATA      PIC X(080).
010800           05  FILLER                   PIC X(002).
010900      *
011000      *************************
011100       WORKING-STORAGE SECTION.
011200      *************************
011210       77  WK-N-TOTAL-SCORED        PIC 9(06)   COMP VALUE ZERO.
011220      *        COUNT OF TOPICS POSTED TO THE ACCUMULATOR BY A300 -
011230      *        CARRIED INTO THE "OF" FIGURE ON THE FOOTER LINE AT Z100.
011240       77  WK-N-SHOWN-CTR           PIC 9(06)   COMP VALUE ZERO.
011250      *        COUNT OF RANK-TABLE ROWS PRINTED SO FAR BY A400 - ALSO
011260      *        THE RUNNING RANK NUMBER FOR THE NEXT LINE PRINTED.
011300       01  FILLER                       PIC X(24)      VALUE
011400           "** PROGRAM CATSCORE  **".
011500      *
011600       01  WK-C-COMMON.
011700           05  FILLER                   PIC X(01).
011800           COPY CATCOMM.
011900       01  WK-C-INTEREST-AREA.
012000           05  FILLER                   PIC X(01).
012100           COPY CATINT.
012200      *
012300       01  WK-C-REQUEST.
012400           05  WK-N-REQUESTED-MAX       PIC 9(04)   COMP VALUE ZERO.
012500           05  WK-N-EFFECTIVE-MAX       PIC 9(04)   COMP VALUE ZERO.
012600           05  WK-C-EXPLAIN-FLAG        PIC X(01)   VALUE "Y".
012700               88  WK-C-EXPLAIN-MATCHES      VALUE "Y".
012800           05  FILLER                   PIC X(01).
012900      *
013000       01  WK-C-CONTRIB-WORK.
013100           05  WK-C-CTB-TOPIC-ID        PIC X(04).
013200           05  WK-C-CTB-TAG-ID          PIC 9(06).
013300           05  WK-C-CTB-INT-WEIGHT      PIC 9(01).
013400           05  WK-C-CTB-TOP-WEIGHT      PIC 9(01).
013500           05  WK-C-CTB-CONTRIB         PIC 9(02).
013600           05  FILLER                   PIC X(01).
013700      *    ALTERNATE ALPHANUMERIC VIEW OF THE POSTED CONTRIBUTION -
013800      *    USED WHEN THE VALUE IS ECHOED TO A DISPLAY STATEMENT.
013900       01  WK-C-CONTRIB-ALT  REDEFINES  WK-C-CONTRIB-WORK.
014000           05  FILLER                   PIC X(12).
014100      *
014200       01  WK-N-TOPIC-ACCUM-TABLE.
014210           05  WK-N-ACCUM-CTR           PIC 9(04)   COMP VALUE ZERO.
014220           05  WK-N-ACCUM-IDX           PIC 9(04)   COMP VALUE ZERO.
014400           05  WK-N-ACCUM-ROW OCCURS 2000 TIMES.
014600               10  WK-N-ACCUM-TOPIC-ID  PIC X(04).
014700               10  WK-N-ACCUM-SCORE     PIC 9(06)   COMP VALUE ZERO.
014800           05  FILLER                   PIC X(01).
014900      *
015000       01  WK-C-MISC.
015100           05  WK-C-LAST-TOPIC-ID       PIC X(04)   VALUE SPACES.
015400           05  CATI-TAG-SWAP-AREA.
015500               10  CATI-SWP-TAG-ID          PIC 9(06).
015600               10  CATI-SWP-WEIGHT          PIC 9(01).
015700           05  CATI-RANK-SWAP-AREA.
015800               10  CATI-SWR-TOPIC-ID        PIC X(04).
015900               10  CATI-SWR-SCORE           PIC 9(06).
016000           05  FILLER                   PIC X(01).
016100      *    ALTERNATE RAW VIEW OF THE RANK SWAP AREA USED BY THE
016200      *    INSERTION SORT - SEE A420 BELOW.
016300       01  WK-C-MISC-ALT     REDEFINES  WK-C-MISC.
016400           05  FILLER                   PIC X(21).
016500      *
016600       01  RPT-LINE-HEADER.
016700           05  FILLER                   PIC X(05)   VALUE "RANK ".
016800           05  FILLER                   PIC X(05)   VALUE "TOPIC".
016900           05  FILLER                   PIC X(07)   VALUE " SCORE ".
017000           05  FILLER                   PIC X(63)   VALUE SPACES.
017100       01  RPT-LINE-DETAIL.
017200           05  RPT-RANK                 PIC ZZZ9.
017300           05  FILLER                   PIC X(01)   VALUE SPACES.
017400           05  RPT-TOPIC-ID             PIC X(04).
017500           05  FILLER                   PIC X(01)   VALUE SPACES.
017600           05  RPT-SCORE                PIC ZZZZZ9.
017700           05  FILLER                   PIC X(63)   VALUE SPACES.
017800       01  RPT-LINE-EXPLAIN.
017900           05  FILLER                   PIC X(04)   VALUE SPACES.
018000           05  FILLER                   PIC X(10)   VALUE "  TAG-ID=".
018100           05  RPT-EX-TAG-ID            PIC 9(06).
018200           05  FILLER                   PIC X(06)   VALUE " IW=".
018300           05  RPT-EX-INT-WGT           PIC 9(01).
018400           05  FILLER                   PIC X(06)   VALUE " TW=".
018500           05  RPT-EX-TOP-WGT           PIC 9(01).
018600           05  FILLER                   PIC X(08)   VALUE " CONTR=".
018700           05  RPT-EX-CONTRIB           PIC 9(02).
018800           05  FILLER                   PIC X(33)   VALUE SPACES.
018900       01  RPT-LINE-FOOTER.
019000           05  FILLER                   PIC X(13)   VALUE
019100               "TOPICS SHOWN ".
019200           05  RPT-FT-SHOWN             PIC ZZZZZ9.
019300           05  FILLER                   PIC X(04)   VALUE " OF ".
019400           05  RPT-FT-TOTAL             PIC ZZZZZ9.
019500           05  FILLER                   PIC X(50)   VALUE SPACES.
019600      *
019700       EJECT
019800      ***************
019900       PROCEDURE DIVISION.
020000      ***************
020100       MAIN-MODULE.
020200           PERFORM A000-OPEN-FILES       THRU A099-OPEN-FILES-EX.
020300           PERFORM A100-LOAD-INTEREST-TAGS
020400              THRU A199-LOAD-INTEREST-TAGS-EX.
020500           PERFORM A200-LOAD-REQUEST     THRU A299-LOAD-REQUEST-EX.
020600           PERFORM A300-SCORE-ALL-TOPICS THRU A399-SCORE-ALL-TOPICS-EX.
020700           PERFORM A400-RANK-TOPICS      THRU A499-RANK-TOPICS-EX.
020800           PERFORM Z100-PRINT-SCORE-REPORT
020900              THRU Z199-PRINT-SCORE-REPORT-EX.
021000           PERFORM Z900-END-PROGRAM-ROUTINE
021100              THRU Z999-END-PROGRAM-ROUTINE-EX.
021200           STOP RUN.
021300      *----------------------------------------------------------------*
021400       A000-OPEN-FILES.
021500      *----------------------------------------------------------------*
021600           OPEN INPUT  T-INTEREST-TAGS T-SCORE-REQUEST O-TOPIC
021700                       O-TOPIC-TAGS.
021800           OPEN OUTPUT RPT-SCORE.
021900           IF NOT WK-C-SUCCESSFUL
022000              DISPLAY "CATSCORE - OPEN FILE ERROR"
022100              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022200              GO TO Y900-ABNORMAL-TERMINATION
022300           END-IF.
022400       A099-OPEN-FILES-EX.
022500           EXIT.
022600      *----------------------------------------------------------------*
022700       A100-LOAD-INTEREST-TAGS.
022800      *----------------------------------------------------------------*
022900      *    LOAD UP TO 15 INTEREST-TAG ROWS. ROWS BEYOND 15 ARE
023000      *    DEFENSIVELY DISCARDED - SEE CAT360 ABOVE.
023100           MOVE ZERO TO CATI-INT-CTR.
023200           READ T-INTEREST-TAGS
023300              AT END SET WK-C-END-OF-FILE TO TRUE
023400           END-READ.
023500           PERFORM A110-PARSE-INTEREST-ROW
023600              THRU A119-PARSE-INTEREST-ROW-EX UNTIL WK-C-END-OF-FILE.
023700           SET WK-C-END-OF-FILE TO FALSE.
023800           MOVE 1 TO WK-N-ACCUM-IDX.
023900           PERFORM A130-SORT-PASS THRU A139-SORT-PASS-EX
024000              CATI-INT-CTR TIMES.
024100       A199-LOAD-INTEREST-TAGS-EX.
024200           EXIT.
024300      *----------------------------------------------------------------*
024400       A110-PARSE-INTEREST-ROW.
024500      *----------------------------------------------------------------*
024600           IF CATI-INT-CTR < 15
024700              ADD 1 TO CATI-INT-CTR
024800              MOVE CSV-INTEREST-LINE(1:6)
024900                 TO CATI-INT-TAG-ID(CATI-INT-CTR)
025000              MOVE CSV-INTEREST-LINE(8:1)
025100                 TO CATI-INT-WEIGHT(CATI-INT-CTR)
025200           END-IF.
025300           READ T-INTEREST-TAGS
025400              AT END SET WK-C-END-OF-FILE TO TRUE
025500           END-READ.
025600       A119-PARSE-INTEREST-ROW-EX.
025700           EXIT.
025800      *----------------------------------------------------------------*
025900       A130-SORT-PASS.
026000      *----------------------------------------------------------------*
026100      *    SMALL (<=15 ROW) STABLE DESCENDING BUBBLE SORT FOR THE
026200      *    INTEREST-TAG ECHO LIST - NO NEED FOR A SORT VERB ON A
026300      *    TABLE THIS SMALL.
026400           PERFORM A140-SORT-COMPARE THRU A149-SORT-COMPARE-EX
026500              VARYING CATI-INT-IDX FROM 1 BY 1
026600              UNTIL CATI-INT-IDX > CATI-INT-CTR - 1.
026700       A139-SORT-PASS-EX.
026800           EXIT.
026900      *----------------------------------------------------------------*
027000       A140-SORT-COMPARE.
027100      *----------------------------------------------------------------*
027200           IF CATI-INT-WEIGHT(CATI-INT-IDX) <
027300              CATI-INT-WEIGHT(CATI-INT-IDX + 1)
027400              MOVE CATI-INT-ROW(CATI-INT-IDX)     TO CATI-TAG-SWAP-AREA
027500              MOVE CATI-INT-ROW(CATI-INT-IDX + 1)
027600                 TO CATI-INT-ROW(CATI-INT-IDX)
027700              MOVE CATI-TAG-SWAP-AREA
027800                 TO CATI-INT-ROW(CATI-INT-IDX + 1)
027900           END-IF.
028000       A149-SORT-COMPARE-EX.
028100           EXIT.
028200      *----------------------------------------------------------------*
028300       A200-LOAD-REQUEST.
028400      *----------------------------------------------------------------*
028500      *    MAX-RESULTS CLAMP: REQUEST <= 0 DEFAULTS TO 200, OTHERWISE
028600      *    CLAMPED TO 200 MAXIMUM - SEE CAT247 ABOVE.
028650      *    WK-C-EXPLAIN-FLAG DEFAULTS TO "Y" IN WORKING-STORAGE - ONLY
028660      *    AN EXPLICIT "N" BELOW TURNS EXPLAIN DETAIL OFF - CAT374.
028700           MOVE ZERO TO WK-N-REQUESTED-MAX.
028800           READ T-SCORE-REQUEST
028900              AT END CONTINUE
029000           END-READ.
029100           IF WK-C-SUCCESSFUL
029200              MOVE CSV-REQUEST-LINE(1:4) TO WK-N-REQUESTED-MAX
029250              IF CSV-REQUEST-LINE(6:1) = "N"
029300                 MOVE "N" TO WK-C-EXPLAIN-FLAG
029350              END-IF
029400           END-IF.
029500           IF WK-N-REQUESTED-MAX <= 0
029600              MOVE 200 TO WK-N-EFFECTIVE-MAX
029700           ELSE
029800              IF WK-N-REQUESTED-MAX > 200
029900                 MOVE 200 TO WK-N-EFFECTIVE-MAX
030000              ELSE
030100                 MOVE WK-N-REQUESTED-MAX TO WK-N-EFFECTIVE-MAX
030200              END-IF
030300           END-IF.
030400       A299-LOAD-REQUEST-EX.
030500           EXIT.
030600      *----------------------------------------------------------------*
030700       A300-SCORE-ALL-TOPICS.
030800      *----------------------------------------------------------------*
030900      *    CAT376 - OUTER LOOP NOW RUNS OVER THE TOPIC MASTER ITSELF,
031000      *    IN TOPIC-ID ORDER (O-TOPIC IS KEYED ON TOPIC-ID AND READ
031100      *    NEXT RECORD HERE), SO EVERY TOPIC POSTS TO THE ACCUMULATOR
031200      *    - INCLUDING ONE SHARING NO TAG WITH THE LEARNER, WHICH
031300      *    SIMPLY POSTS A ZERO SCORE - AND THE ACCUMULATOR FILLS IN
031400      *    TOPIC-ID ORDER FOR A CLEAN TIE-BREAK WHEN A400 RANKS BELOW.
031500           MOVE ZERO TO WK-N-ACCUM-CTR.
031600           READ O-TOPIC NEXT RECORD
031700              AT END SET WK-C-END-OF-FILE TO TRUE
031800           END-READ.
031900           PERFORM A310-SCORE-ONE-TOPIC THRU A319-SCORE-ONE-TOPIC-EX
032000              UNTIL WK-C-END-OF-FILE.
032100           SET WK-C-END-OF-FILE TO FALSE.
032200           MOVE WK-N-ACCUM-CTR TO WK-N-TOTAL-SCORED.
032300       A399-SCORE-ALL-TOPICS-EX.
032400           EXIT.
032500      *----------------------------------------------------------------*
032600       A310-SCORE-ONE-TOPIC.
032700      *----------------------------------------------------------------*
032800      *    SCORE FORMULA (SEE CAT102 ABOVE): FOR THE CURRENT TOPIC,
032900      *    WALK ITS OWN TOPIC-TAG ROWS - THE KEY GROUPS THEM BY
033000      *    TOPIC-ID, SO A KEYED START PLACES US AT THE FIRST ONE - AND
033100      *    SUM INTEREST-WEIGHT TIMES TOPIC-WEIGHT OVER EVERY TAG THE
033200      *    LEARNER HOLDS. RESERVE THE ACCUMULATOR ROW FIRST SO A TOPIC
033300      *    WITH NO SHARED TAG STILL POSTS, WITH SCORE LEFT AT ZERO.
033400           ADD 1 TO WK-N-ACCUM-CTR.
033500           MOVE O-TOPIC-KEY TO WK-N-ACCUM-TOPIC-ID(WK-N-ACCUM-CTR).
033600           MOVE ZERO       TO WK-N-ACCUM-SCORE(WK-N-ACCUM-CTR).
033700           MOVE O-TOPIC-KEY TO O-TOPIC-TAGS-KEY(1:4).
033800           MOVE ZERO        TO O-TOPIC-TAGS-KEY(5:6).
033900           START O-TOPIC-TAGS KEY NOT LESS O-TOPIC-TAGS-KEY
034000              INVALID KEY SET WK-C-END-OF-FILE TO TRUE
034100           END-START.
034200           READ O-TOPIC-TAGS NEXT RECORD
034300              AT END SET WK-C-END-OF-FILE TO TRUE
034400           END-READ.
034700           PERFORM A320-SCAN-ONE-TOPIC-TAG-ROW
034800              THRU A329-SCAN-ONE-TOPIC-TAG-ROW-EX
034900              UNTIL WK-C-END-OF-FILE OR
035000                 O-TOPIC-TAGS-ALT-TOPIC-ID NOT = O-TOPIC-KEY.
035100           SET WK-C-END-OF-FILE TO FALSE.
035200           READ O-TOPIC NEXT RECORD
035300              AT END SET WK-C-END-OF-FILE TO TRUE
035400           END-READ.
035500       A319-SCORE-ONE-TOPIC-EX.
035600           EXIT.
035700      *----------------------------------------------------------------*
035800       A320-SCAN-ONE-TOPIC-TAG-ROW.
035900      *----------------------------------------------------------------*
036000      *    LOOK FOR A HELD INTEREST TAG MATCHING THIS TOPIC-TAG ROW -
036050      *    AT MOST 15 ROWS, AN ORDINARY LINEAR SCAN, THE SAME AS Z140
036060      *    BELOW DOES FOR THE EXPLAIN BLOCK - AND FOLD ANY CONTRIBUTION
036070      *    STRAIGHT INTO THE ACCUMULATOR ROW A310 RESERVED ABOVE.
036100           MOVE ZERO TO WK-C-CTB-INT-WEIGHT.
036200           MOVE 1 TO CATI-INT-IDX.
036300           PERFORM A325-MATCH-INTEREST-TAG THRU A328-MATCH-INTEREST-TAG-EX
036400              UNTIL CATI-INT-IDX > CATI-INT-CTR.
036500           IF WK-C-CTB-INT-WEIGHT NOT = ZERO
036600              MOVE O-TOPIC-TAGS-ALT-WEIGHT TO WK-C-CTB-TOP-WEIGHT
036700              COMPUTE WK-C-CTB-CONTRIB =
036800                 WK-C-CTB-INT-WEIGHT * WK-C-CTB-TOP-WEIGHT
036900              ADD WK-C-CTB-CONTRIB TO WK-N-ACCUM-SCORE(WK-N-ACCUM-CTR)
037000           END-IF.
037100           READ O-TOPIC-TAGS NEXT RECORD
037200              AT END SET WK-C-END-OF-FILE TO TRUE
037250           END-READ.
037300       A329-SCAN-ONE-TOPIC-TAG-ROW-EX.
037400           EXIT.
037410      *----------------------------------------------------------------*
037420       A325-MATCH-INTEREST-TAG.
037430      *----------------------------------------------------------------*
037440           IF CATI-INT-TAG-ID(CATI-INT-IDX) = O-TOPIC-TAGS-ALT-TAG-ID
037450              MOVE CATI-INT-WEIGHT(CATI-INT-IDX) TO WK-C-CTB-INT-WEIGHT
037460           END-IF.
037470           ADD 1 TO CATI-INT-IDX.
037480       A328-MATCH-INTEREST-TAG-EX.
037490           EXIT.
037600      *----------------------------------------------------------------*
037700       A400-RANK-TOPICS.
037800      *----------------------------------------------------------------*
037900      *    STABLE DESCENDING SORT OF THE ACCUMULATOR TABLE BY SCORE
038000      *    INTO THE RANK TABLE (TIES KEEP THEIR ACCUMULATOR ORDER -
038100      *    A STRAIGHT INSERTION SORT PRESERVES THAT STABILITY).
038200           MOVE ZERO TO CATI-RANK-CTR.
038300           PERFORM A410-INSERT-RANK-ROW THRU A419-INSERT-RANK-ROW-EX
038400              VARYING WK-N-ACCUM-IDX FROM 1 BY 1
038500              UNTIL WK-N-ACCUM-IDX > WK-N-ACCUM-CTR.
038600       A499-RANK-TOPICS-EX.
038700           EXIT.
038800      *----------------------------------------------------------------*
038900       A410-INSERT-RANK-ROW.
039000      *----------------------------------------------------------------*
039100           ADD 1 TO CATI-RANK-CTR.
039200           MOVE WK-N-ACCUM-TOPIC-ID(WK-N-ACCUM-IDX)
039300              TO CATI-RANK-TOPIC-ID(CATI-RANK-CTR).
039400           MOVE WK-N-ACCUM-SCORE(WK-N-ACCUM-IDX)
039500              TO CATI-RANK-SCORE(CATI-RANK-CTR).
039600           MOVE CATI-RANK-CTR TO CATI-RANK-IDX.
039700           PERFORM A420-BUBBLE-RANK-ROW-UP THRU A429-BUBBLE-RANK-ROW-UP-EX
039800              UNTIL CATI-RANK-IDX = 1 OR
039900                 CATI-RANK-SCORE(CATI-RANK-IDX - 1) >=
040000                 CATI-RANK-SCORE(CATI-RANK-IDX).
040100       A419-INSERT-RANK-ROW-EX.
040200           EXIT.
040300      *----------------------------------------------------------------*
040400       A420-BUBBLE-RANK-ROW-UP.
040500      *----------------------------------------------------------------*
040600           MOVE CATI-RANK-ROW(CATI-RANK-IDX)     TO CATI-RANK-SWAP-AREA.
040700           MOVE CATI-RANK-ROW(CATI-RANK-IDX - 1)
040800              TO CATI-RANK-ROW(CATI-RANK-IDX).
040900           MOVE CATI-RANK-SWAP-AREA
041000              TO CATI-RANK-ROW(CATI-RANK-IDX - 1).
041100           SUBTRACT 1 FROM CATI-RANK-IDX.
041200       A429-BUBBLE-RANK-ROW-UP-EX.
041300           EXIT.
041400      *----------------------------------------------------------------*
041500       Z100-PRINT-SCORE-REPORT.
041600      *----------------------------------------------------------------*
041700           WRITE RPT-SCORE-LINE FROM RPT-LINE-HEADER.
041800           MOVE ZERO TO WK-N-SHOWN-CTR.
041900           MOVE 1 TO CATI-RANK-IDX.
042000           PERFORM Z110-PRINT-ONE-RANK-ROW THRU Z119-PRINT-ONE-RANK-ROW-EX
042100              UNTIL CATI-RANK-IDX > CATI-RANK-CTR OR
042200                    WK-N-SHOWN-CTR >= WK-N-EFFECTIVE-MAX.
042300           MOVE WK-N-SHOWN-CTR   TO RPT-FT-SHOWN.
042400           MOVE WK-N-TOTAL-SCORED TO RPT-FT-TOTAL.
042500           WRITE RPT-SCORE-LINE FROM RPT-LINE-FOOTER.
042600       Z199-PRINT-SCORE-REPORT-EX.
042700           EXIT.
042800      *----------------------------------------------------------------*
042900       Z110-PRINT-ONE-RANK-ROW.
043000      *----------------------------------------------------------------*
043100           ADD 1 TO WK-N-SHOWN-CTR.
043200           MOVE WK-N-SHOWN-CTR TO RPT-RANK.
043300           MOVE CATI-RANK-TOPIC-ID(CATI-RANK-IDX) TO RPT-TOPIC-ID.
043400           MOVE CATI-RANK-SCORE(CATI-RANK-IDX)    TO RPT-SCORE.
043500           WRITE RPT-SCORE-LINE FROM RPT-LINE-DETAIL.
043600           IF WK-C-EXPLAIN-MATCHES
043700              MOVE CATI-RANK-TOPIC-ID(CATI-RANK-IDX) TO WK-C-LAST-TOPIC-ID
043800              PERFORM Z120-PRINT-EXPLAIN-BLOCK
043900                 THRU Z129-PRINT-EXPLAIN-BLOCK-EX
044000           END-IF.
044100           ADD 1 TO CATI-RANK-IDX.
044200       Z119-PRINT-ONE-RANK-ROW-EX.
044300           EXIT.
044400      *----------------------------------------------------------------*
044500       Z120-PRINT-EXPLAIN-BLOCK.
044600      *----------------------------------------------------------------*
044700      *    RE-WALK THE TOPIC-TAGS MASTER FOR THE CURRENTLY PRINTED
044800      *    TOPIC AND ECHO EVERY SHARED-TAG CONTRIBUTION THAT FED ITS
044900      *    SCORE - SEE CAT129 ABOVE.
045000           MOVE WK-C-LAST-TOPIC-ID TO O-TOPIC-TAGS-KEY(1:4).
045100           MOVE ZERO TO O-TOPIC-TAGS-KEY(5:6).
045200           START O-TOPIC-TAGS KEY NOT LESS O-TOPIC-TAGS-KEY
045300              INVALID KEY SET WK-C-END-OF-FILE TO TRUE
045400           END-START.
045500           READ O-TOPIC-TAGS NEXT RECORD
045600              AT END SET WK-C-END-OF-FILE TO TRUE
045700           END-READ.
045800           PERFORM Z130-PRINT-ONE-EXPLAIN-ROW
045900              THRU Z139-PRINT-ONE-EXPLAIN-ROW-EX
046000              UNTIL WK-C-END-OF-FILE OR
046100                 O-TOPIC-TAGS-ALT-TOPIC-ID NOT = WK-C-LAST-TOPIC-ID.
046200           SET WK-C-END-OF-FILE TO FALSE.
046300       Z129-PRINT-EXPLAIN-BLOCK-EX.
046400           EXIT.
046500      *----------------------------------------------------------------*
046600       Z130-PRINT-ONE-EXPLAIN-ROW.
046700      *----------------------------------------------------------------*
046800           MOVE O-TOPIC-TAGS-ALT-TAG-ID TO CATI-SC-TAG-ID.
046900           MOVE ZERO                  TO CATI-SC-INTEREST-WEIGHT.
047000           MOVE 1 TO CATI-INT-IDX.
047100           PERFORM Z140-MATCH-INTEREST-WEIGHT
047200              THRU Z149-MATCH-INTEREST-WEIGHT-EX
047300              UNTIL CATI-INT-IDX > CATI-INT-CTR.
047400           IF CATI-SC-INTEREST-WEIGHT NOT = ZERO
047500              MOVE O-TOPIC-TAGS-ALT-WEIGHT TO CATI-SC-TOPIC-WEIGHT
047600              COMPUTE CATI-SC-CONTRIBUTION =
047700                 CATI-SC-INTEREST-WEIGHT * CATI-SC-TOPIC-WEIGHT
047800              MOVE CATI-SC-TAG-ID       TO RPT-EX-TAG-ID
047900              MOVE CATI-SC-INTEREST-WEIGHT TO RPT-EX-INT-WGT
048000              MOVE CATI-SC-TOPIC-WEIGHT TO RPT-EX-TOP-WGT
048100              MOVE CATI-SC-CONTRIBUTION TO RPT-EX-CONTRIB
048200              WRITE RPT-SCORE-LINE FROM RPT-LINE-EXPLAIN
048300           END-IF.
048400           READ O-TOPIC-TAGS NEXT RECORD
048500              AT END SET WK-C-END-OF-FILE TO TRUE
048600           END-READ.
048700       Z139-PRINT-ONE-EXPLAIN-ROW-EX.
048800           EXIT.
048900      *----------------------------------------------------------------*
049000       Z140-MATCH-INTEREST-WEIGHT.
049100      *----------------------------------------------------------------*
049200           IF CATI-INT-TAG-ID(CATI-INT-IDX) = CATI-SC-TAG-ID
049300              MOVE CATI-INT-WEIGHT(CATI-INT-IDX)
049400                 TO CATI-SC-INTEREST-WEIGHT
049500           END-IF.
049600           ADD 1 TO CATI-INT-IDX.
049700       Z149-MATCH-INTEREST-WEIGHT-EX.
049800           EXIT.
049900      *----------------------------------------------------------------*
050000       Y900-ABNORMAL-TERMINATION.
050100      *----------------------------------------------------------------*
050200           SET UPSI-SWITCH-0 TO ON.
050300           PERFORM Z900-END-PROGRAM-ROUTINE
050400              THRU Z999-END-PROGRAM-ROUTINE-EX.
050500           STOP RUN.
050600      *----------------------------------------------------------------*
050700       Z900-END-PROGRAM-ROUTINE.
050800      *----------------------------------------------------------------*
050900           CLOSE T-INTEREST-TAGS T-SCORE-REQUEST O-TOPIC O-TOPIC-TAGS
051000                 RPT-SCORE.
051100       Z999-END-PROGRAM-ROUTINE-EX.
051200           EXIT.
051300      ******************************************************************
051400      *************** END OF PROGRAM SOURCE - CATSCORE ****************
051500      ******************************************************************
