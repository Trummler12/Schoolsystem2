000100      *****************************************************************
000200       IDENTIFICATION DIVISION.
000300      *****************************************************************
000400       PROGRAM-ID.     CATURLRQ.
000500       AUTHOR.         D N MAJOT.
000600       INSTALLATION.   EDUCATION SERVICES DATA CENTER.
000700       DATE-WRITTEN.   22 JUL 1992.
000800       DATE-COMPILED.
000900       SECURITY.       UNCLASSIFIED.
001000      *
001100      *DESCRIPTION :  BATCH DRIVER FOR URL RESOLUTION. READS A
001200      *               REQUEST FILE OF RESOURCE IDS, CALLS CATURL
001300      *               ONCE PER ID, AND PRINTS THE RESOLVED URL (OR
001400      *               FALLBACK LITERAL) FOR EACH ONE.
001500      *
001600      *=================================================================
001700      * HISTORY OF MODIFICATION:
001800      *=================================================================
001900      * CAT306 - TLWRJ  - 21/09/1993 - CATALOG BATCH REWRITE - PHASE 3 *
002000      *                  - INITIAL VERSION.                            *
002100      *-----------------------------------------------------------------*
002200      * CAT9Y2 - HBVRK  - 02/09/1998 - YEAR 2000 REMEDIATION           *
002300      *                  - NO DATE FIELDS PROCESSED IN THIS PROGRAM.   *
002400      *                    REVIEWED AND SIGNED OFF, NO CHANGE.         *
002500      *-----------------------------------------------------------------*
002600      * CAT363 - PKRVT  - 03/05/2001 - COUNT SOURCES EXAMINED ON THE   *
002700      *                  - DETAIL LINE FOR OPERATOR TROUBLESHOOTING   *
002800      *-----------------------------------------------------------------*
002900       EJECT
003000      **********************
003100       ENVIRONMENT DIVISION.
003200      **********************
003300       CONFIGURATION SECTION.
003400       SOURCE-COMPUTER.  IBM-AS400.
003500       OBJECT-COMPUTER.  IBM-AS400.
003600       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
003700                         C01 IS TOP-OF-FORM
003800                         UPSI-0 IS UPSI-SWITCH-0
003900                           ON  STATUS IS U0-ON
004000                           OFF STATUS IS U0-OFF.
004100      *
004200       INPUT-OUTPUT SECTION.
004300       FILE-CONTROL.
004400           SELECT T-URL-REQUEST    ASSIGN TO T-URL-REQUEST
004500                  ORGANIZATION     IS LINE SEQUENTIAL
004600                  FILE STATUS      IS WK-C-FILE-STATUS.
004700           SELECT RPT-URLRES       ASSIGN TO RPT-URLRES
004800                  ORGANIZATION     IS SEQUENTIAL
004900                  FILE STATUS      IS WK-C-FILE-STATUS.
005000      *
005100       EJECT
005200      ***************
005300       DATA DIVISION.
005400      ***************
005500       FILE SECTION.
005600      **************
005700       FD  T-URL-REQUEST     LABEL RECORDS ARE OMITTED.
005800       01  CSV-REQUEST-LINE.
005900           05  CSV-REQUEST-LINE-DATA        PIC X(008).
006000           05  FILLER                       PIC X(002).
006100      *    ALTERNATE FIXED VIEW OF THE REQUEST LINE - THE RESOURCE ID
006200      *    IS CARRIED ZERO-FILLED IN COLUMNS 1-8, SEE CAT306 ABOVE.
006300       01  CSV-REQUEST-ALT   REDEFINES  CSV-REQUEST-LINE.
006400           05  CSV-REQ-RESOURCE-ID          PIC 9(08).
006500           05  FILLER                       PIC X(02).
006600       FD  RPT-URLRES        LABEL RECORDS ARE OMITTED.
006700       01  RPT-URLRES-LINE.
006800           05  RPT-URLRES-LINE-DATA         PIC X(240).
006900           05  FILLER                       PIC X(002).
007000      *
007100      *************************
007200       WORKING-STORAGE SECTION.
007300      *************************
007400       01  FILLER                       PIC X(24)      VALUE
007500           "** PROGRAM CATURLRQ  **".
007600      *
007700       01  WK-C-COMMON.
007800           05  FILLER                   PIC X(01).
007900           COPY CATCOMM.
008000       01  WK-C-VURL-RECORD.
008100           05  FILLER                   PIC X(01).
008200           COPY CATURLLK.
008300      *
008400       01  RPT-LINE-HEADER.
008500           05  FILLER                   PIC X(11)   VALUE "RESOURCE-ID".
008600           05  FILLER                   PIC X(05)   VALUE SPACES.
008700           05  FILLER                   PIC X(06)   VALUE "SRC-CT".
008800           05  FILLER                   PIC X(02)   VALUE SPACES.
008900           05  FILLER                   PIC X(03)   VALUE "URL".
009000           05  FILLER                   PIC X(213)  VALUE SPACES.
009100       01  RPT-LINE-DETAIL.
009200           05  RPT-RESOURCE-ID          PIC Z(7)9.
009300           05  FILLER                   PIC X(05)   VALUE SPACES.
009400           05  RPT-SOURCE-COUNT         PIC ZZZ9.
009500           05  FILLER                   PIC X(02)   VALUE SPACES.
009600           05  RPT-URL                  PIC X(200).
009700           05  FILLER                   PIC X(21)   VALUE SPACES.
009800      *    ALTERNATE RAW VIEW OF THE DETAIL LINE FOR BLOCK MOVES WHEN
009900      *    THE LINE IS ECHOED VERBATIM TO THE OPERATOR CONSOLE.
010000       01  RPT-LINE-DETAIL-ALT  REDEFINES RPT-LINE-DETAIL.
010100           05  FILLER                   PIC X(240).
010200      *
010300       01  WK-C-MISC.
010400           05  WK-N-REQUEST-CTR         PIC 9(06)   COMP VALUE ZERO.
010500           05  FILLER                   PIC X(01).
010600       01  WK-C-MISC-ALT     REDEFINES  WK-C-MISC.
010700           05  FILLER                   PIC X(04).
010800      *
010900       EJECT
011000      ***************
011100       PROCEDURE DIVISION.
011200      ***************
011300       MAIN-MODULE.
011400           PERFORM A000-OPEN-FILES       THRU A099-OPEN-FILES-EX.
011500           PERFORM A100-PROCESS-REQUESTS THRU A199-PROCESS-REQUESTS-EX.
011600           PERFORM Z900-END-PROGRAM-ROUTINE
011700              THRU Z999-END-PROGRAM-ROUTINE-EX.
011800           STOP RUN.
011900      *----------------------------------------------------------------*
012000       A000-OPEN-FILES.
012100      *----------------------------------------------------------------*
012200           OPEN INPUT T-URL-REQUEST.
012300           OPEN OUTPUT RPT-URLRES.
012400           IF NOT WK-C-SUCCESSFUL
012500              DISPLAY "CATURLRQ - OPEN FILE ERROR"
012600              DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012700              GO TO Y900-ABNORMAL-TERMINATION
012800           END-IF.
012900           WRITE RPT-URLRES-LINE FROM RPT-LINE-HEADER.
013000       A099-OPEN-FILES-EX.
013100           EXIT.
013200      *----------------------------------------------------------------*
013300       A100-PROCESS-REQUESTS.
013400      *----------------------------------------------------------------*
013500           READ T-URL-REQUEST
013600              AT END SET WK-C-END-OF-FILE TO TRUE
013700           END-READ.
013800           PERFORM A110-RESOLVE-ONE-RESOURCE
013900              THRU A119-RESOLVE-ONE-RESOURCE-EX UNTIL WK-C-END-OF-FILE.
014000       A199-PROCESS-REQUESTS-EX.
014100           EXIT.
014200      *----------------------------------------------------------------*
014300       A110-RESOLVE-ONE-RESOURCE.
014400      *----------------------------------------------------------------*
014500           ADD 1 TO WK-N-REQUEST-CTR.
014600           MOVE CSV-REQ-RESOURCE-ID TO WK-C-VURL-RESOURCE-ID.
014700           CALL "CATURL" USING WK-C-VURL-RECORD.
014800           MOVE WK-C-VURL-RESOURCE-ID TO RPT-RESOURCE-ID.
014900           MOVE WK-C-VURL-SOURCE-COUNT TO RPT-SOURCE-COUNT.
015000           MOVE WK-C-VURL-URL TO RPT-URL.
015100           WRITE RPT-URLRES-LINE FROM RPT-LINE-DETAIL.
015200           READ T-URL-REQUEST
015300              AT END SET WK-C-END-OF-FILE TO TRUE
015400           END-READ.
015500       A119-RESOLVE-ONE-RESOURCE-EX.
015600           EXIT.
015700      *----------------------------------------------------------------*
015800       Y900-ABNORMAL-TERMINATION.
015900      *----------------------------------------------------------------*
016000           SET UPSI-SWITCH-0 TO ON.
016100           PERFORM Z900-END-PROGRAM-ROUTINE
016200              THRU Z999-END-PROGRAM-ROUTINE-EX.
016300           STOP RUN.
016400      *----------------------------------------------------------------*
016500       Z900-END-PROGRAM-ROUTINE.
016600      *----------------------------------------------------------------*
016700           CLOSE T-URL-REQUEST RPT-URLRES.
016800       Z999-END-PROGRAM-ROUTINE-EX.
016900           EXIT.
017000      ******************************************************************
017100      ************** END OF PROGRAM SOURCE - CATURLRQ *****************
017200      ******************************************************************
