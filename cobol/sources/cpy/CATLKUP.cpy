000100      *****************************************************************
000200      * CATLKUP - SOURCE TYPE / RESOURCE TYPE / TOPIC TYPE LOOKUPS
000300      *****************************************************************
000400      * HISTORY OF MODIFICATION:
000500      *****************************************************************
000600      * CAT100 - RWBLM  - 12/03/1991 - CATALOG BATCH REWRITE - PHASE 1 *
000700      *                 - INITIAL VERSION - RECORD WAS 46 BYTES, NO    *
000800      *                   DEFINITION TEXT CARRIED FOR TOPIC TYPE.      *
000900      *-----------------------------------------------------------------
001000      * CAT214 - DNMJT  - 02/06/1995 - ADD TOPIC-TYPE DEFINITION TEXT  *
001100      *                 - RECORD GREW FROM 46 TO 246 BYTES TO HOLD     *
001200      *                   THE OPTIONAL 200-BYTE DEFINITION STRING.     *
001300      *-----------------------------------------------------------------
001400      * CAT9Y2 - HBVRK  - 19/08/1998 - YEAR 2000 REMEDIATION           *
001500      *                 - NO DATE FIELDS IN THIS COPYBOOK - REVIEWED   *
001600      *                   AND SIGNED OFF, NO CHANGE REQUIRED.          *
001650      *-----------------------------------------------------------------
001660      * CAT370 - PKRVT  - 10/05/2001 - DROPPED THE SEARCH ALL TABLES   *
001670      *                 - SEE THE FOOTNOTE BELOW THE TTYPE RECORD.     *
001700      *-----------------------------------------------------------------
001800       01  CATL-RECORD.
001900           05  CATL-RECORD-DATA        PIC X(044).
002000           05  FILLER                  PIC X(002).
002100      *    RECORD LENGTH AS ORIGINALLY CUT - CAT100
002200       01  CATL-RECORD-2.
002300           05  CATL-RECORD-2-DATA      PIC X(244).
002400           05  FILLER                  PIC X(002).
002500      *    CURRENT RECORD LENGTH - CAT214
002600      *
002700      *    I-O FORMAT: CATL-STYPE-REC - SOURCE TYPE LOOKUP
002800      *    FROM FILE T-SOURCE-TYPE
002900      *
003000       01  CATL-STYPE-REC REDEFINES CATL-RECORD-2.
003100           05  CATL-STYPE-ID           PIC 9(04).
003200      *        SOURCE TYPE ID - PRIMARY KEY
003300           05  CATL-STYPE-NAME         PIC X(40).
003400      *        SOURCE TYPE DISPLAY NAME
003500           05  FILLER                  PIC X(202).
003600      *
003700      *    I-O FORMAT: CATL-RTYPE-REC - RESOURCE TYPE LOOKUP
003800      *    FROM FILE T-RESOURCE-TYPE (SHARES CATLKUP-STYPE ID SPACE)
003900      *
004000       01  CATL-RTYPE-REC REDEFINES CATL-RECORD-2.
004100           05  CATL-RTYPE-ID           PIC 9(04).
004200      *        RESOURCE TYPE ID - PRIMARY KEY
004300           05  CATL-RTYPE-NAME         PIC X(40).
004400      *        RESOURCE TYPE DISPLAY NAME
004500           05  FILLER                  PIC X(202).
004600      *
004700      *    I-O FORMAT: CATL-TTYPE-REC - TOPIC TYPE LOOKUP
004800      *    FROM FILE T-TOPIC-TYPE                           -  CAT214
004900      *
005000       01  CATL-TTYPE-REC REDEFINES CATL-RECORD-2.
005100           05  CATL-TTYPE-ID           PIC 9(03).
005200      *        TOPIC TYPE ID - PRIMARY KEY - 0 THRU 127
005300           05  CATL-TTYPE-NAME         PIC X(60).
005400      *        TOPIC TYPE NAME (ENGLISH)
005500           05  CATL-TTYPE-DEFN         PIC X(200).
005600      *        OPTIONAL DEFINITION TEXT - SPACES/"NULL" = ABSENT  CAT214
005700           05  FILLER                  PIC X(003).
005800      *
005900      *****************************************************************
006000      * CAT370 - PKRVT  - 10/05/2001 - REMOVED THE IN-MEMORY LOOKUP
006100      *                 - TABLES THAT USED TO LIVE HERE - CATLOAD NOW
006200      *                 - VALIDATES TYPE IDS WITH A KEYED READ AGAINST
006300      *                 - THE W-SRC-TYPE/W-RES-TYPE/W-TOPIC-TYPE WORK
006400      *                 - FILES IT BUILDS FROM THE THREE CSV FILES
006500      *                 - ABOVE - NO TABLE TO HOLD IN WORKING-STORAGE
006600      *                 - AND NO TABLE SIZE TO OUTGROW.
006700      *****************************************************************
