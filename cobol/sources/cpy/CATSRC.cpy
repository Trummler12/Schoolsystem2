000100      *****************************************************************
000200      * AMENDMENT HISTORY:
000300      *****************************************************************
000400      * CAT100 12/03/1991 RWBLM  CATALOG BATCH REWRITE - PHASE 1
000500      *         - INITIAL CUT OF THE SOURCE RECORD, 380 BYTES,
000600      *           NO AUTHOR IMPRESSUM URL.
000700      * CAT241 14/02/1996 TLWRJ  ADD SOURCE-AUTHOR IMPRESSUM URL
000800      *         - RECORD GREW 380 TO 580 TO HOLD SA-IMPRESSUM-URL
000900      *           AND THE DERIVED RESOURCE/USES-SOURCE GROUPS.
001000      * CAT9Y2 19/08/1998 HBVRK  YEAR 2000 REMEDIATION
001100      *         - SRC-CREATED/SRC-UPDATED ARE STORED AS X(20) ISO-8601
001200      *           TEXT, NOT PACKED DATES - NO CENTURY WINDOW NEEDED.
001300      *           REVIEWED AND SIGNED OFF.
001400      *****************************************************************
001500       05  CATS-RECORD                 PIC X(0380).
001550      *        RECORD LENGTH AS ORIGINALLY CUT - CAT100
001600       05  CATS-RECORD-2               PIC X(0580).
001650      *        CURRENT RECORD LENGTH - CAT241
001700      *
001800      *    I-O FORMAT: CATS-AUTHOR   FROM FILE T-SOURCE-AUTHOR
001900      *
002000       05  CATS-AUTHOR REDEFINES CATS-RECORD-2.
002100           06  CATS-SA-AUTHOR-ID        PIC 9(08).
002200      *                                AUTHOR ID - PRIMARY KEY
002300           06  CATS-SA-AUTHOR-NAME      PIC X(80).
002400      *                                REQUIRED NAME
002500           06  CATS-SA-AUTHOR-URL       PIC X(200).
002600      *                                OPTIONAL - SPACES/"NULL"=ABSENT
002700           06  CATS-SA-DESCRIPTION      PIC X(200).
002800      *                                OPTIONAL
002900           06  CATS-SA-IMPRESSUM-URL    PIC X(200).
003000      *                                OPTIONAL                -CAT241
003100           06  FILLER                   PIC X(0008).
003200      *
003300      *    I-O FORMAT: CATS-SOURCE   FROM FILE T-SOURCE
003400      *
003500       05  CATS-SOURCE REDEFINES CATS-RECORD-2.
003600           06  CATS-SRC-SOURCE-ID       PIC 9(08).
003700      *                                PRIMARY KEY - BECOMES RESOURCE
003800      *                                ID 1:1 WHEN SA-RESOURCE = 1
003900           06  CATS-SRC-TYPE-ID         PIC 9(04).
004000      *                                FK TO CATL-STYPE-ID
004100           06  CATS-SRC-URL             PIC X(200).
004200      *                                HTTP/HTTPS ONLY, SPACES=ABSENT
004300           06  CATS-SRC-AUTHOR-ID       PIC 9(08).
004400      *                                OPTIONAL FK - 0/BLANK=ABSENT
004500           06  CATS-SRC-TITLE           PIC X(120).
004600      *                                OPTIONAL TITLE
004700           06  CATS-SRC-DESCRIPTION     PIC X(200).
004800      *                                OPTIONAL DESCRIPTION
004900           06  CATS-SRC-CREATED         PIC X(020).
005000      *                                OPTIONAL UTC TIMESTAMP ISO-8601
005100           06  CATS-SRC-UPDATED         PIC X(020).
005200      *                                OPTIONAL UTC TIMESTAMP ISO-8601
005300           06  CATS-SRC-SA-RESOURCE     PIC 9(01).
005400      *                                1=ALSO A REUSABLE RESOURCE
005500           06  FILLER                   PIC X(0019).
005600      *
005700      *    DERIVED FORMAT: CATS-RESOURCE
005800      *    ONE ROW PER SOURCE ROW WHERE SA-RESOURCE=1 AND URL PRESENT
005900      *                                                        -CAT241
006000      *
006100       05  CATS-RESOURCE REDEFINES CATS-RECORD-2.
006200           06  CATS-RES-RESOURCE-ID     PIC 9(08).
006300      *                                = CATS-SRC-SOURCE-ID
006400           06  CATS-RES-TYPE-ID         PIC 9(04).
006500      *                                = CATS-SRC-TYPE-ID
006600           06  CATS-RES-TITLE           PIC X(120).
006700      *                                = CATS-SRC-TITLE
006800           06  CATS-RES-DESCRIPTION     PIC X(200).
006900      *                                = CATS-SRC-DESCRIPTION
007000           06  CATS-RES-ACTIVE          PIC X(001).
007100      *                                ALWAYS "Y"
007200           06  CATS-RES-VERSION-NUMBER  PIC X(010).
007300      *                                LITERAL "1.0"
007400           06  CATS-RES-LANG            PIC X(003).
007500      *                                LITERAL "en"
007600           06  CATS-RES-URL             PIC X(200).
007700      *                                = CATS-SRC-URL
007800           06  CATS-RES-AUTHOR-ID       PIC 9(08).
007900      *                                = CATS-SRC-AUTHOR-ID
008000           06  FILLER                   PIC X(0026).
008100      *
008200      *    DERIVED FORMAT: CATS-USES-SOURCE
008300      *    ONE ROW PER DERIVED CATS-RESOURCE                  -CAT241
008400      *
008500       05  CATS-USES-SOURCE REDEFINES CATS-RECORD-2.
008600           06  CATS-US-RESOURCE-ID      PIC 9(08).
008700      *                                = CATS-RES-RESOURCE-ID
008800           06  CATS-US-SOURCE-ID        PIC 9(08).
008900      *                                = CATS-SRC-SOURCE-ID - A
009000      *                                RESOURCE ALWAYS "USES" ITS OWN
009100      *                                ORIGINATING SOURCE
009200           06  CATS-US-USAGE-DATE       PIC X(020).
009300      *                                = CATS-SRC-CREATED
009400           06  FILLER                   PIC X(0544).
