000100      *****************************************************************
000200      * I-O FORMAT: CATT-REC   FROM FILE T-TAG
000300      * CATALOG TAG MASTER RECORD
000400      *****************************************************************
000500       05  CATT-RECORD                 PIC X(268).
000600      *
000700      *****************************************************************
000800      * I-O FORMAT: CATT-TAG   FROM FILE T-TAG
000900      *****************************************************************
001000           05  CATT-TAG REDEFINES CATT-RECORD.
001100               06  CATT-TAG-ID          PIC 9(06).
001200      *                                TAG ID - PRIMARY KEY
001300               06  CATT-TAG-NAME        PIC X(60).
001400      *                                PRIMARY LABEL
001500               06  CATT-TAG-SYNONYMS    PIC X(200).
001600      *                                RAW SYNONYMS STRING - BRACKETED
001700      *                                LIST OR SINGLE TERM - CARRIED
001800      *                                THROUGH INFORMATIONAL ONLY,
001900      *                                NOT EXPANDED BY THIS BATCH.
002000               06  FILLER               PIC X(002).
002100      *****************************************************************
002200      * CAT370 - PKRVT - 10/05/2001 - DROPPED THE IN-MEMORY TAG TABLE
002300      *                 - THAT USED TO FOLLOW HERE - CATLOAD NOW KEYS
002400      *                 - THE TAG-ID VALIDATION PASS STRAIGHT OFF
002500      *                 - O-TAG ONCE IT IS BUILT, NO TABLE NEEDED.
002600      *****************************************************************
