000100      *                                COPY CATINT
000200      *                                INTEREST-TAG / SCORING RECORDS
000300      *
000400      *    I-O FORMAT:CATI-INTR  FROM FILE INTEREST-TAG (INPUT)
000500      *
000600       01  CATI-INTEREST.
000700           05  CATI-IT-TAG-ID           PIC 9(06).
000800      *                                FK TO CATT-TAG-ID
000900           05  CATI-IT-WEIGHT           PIC 9(01).
001000           05  FILLER                   PIC X(01).
001100      *                                INTEREST WEIGHT 1 THRU 5
001200      *
001300      *    WORKING TABLE OF INTEREST TAGS - AT MOST 15 ROWS PER RULE
001400      *    "INTEREST TAG ORDERING FOR THE ECHOED INTEREST-TAG LIST"
001500      *
001600       01  CATI-INTEREST-TABLE.
001700           05  CATI-INT-CTR             PIC 9(02)   COMP VALUE ZERO.
001750           05  CATI-INT-IDX             PIC 9(02)   COMP VALUE ZERO.
001800           05  CATI-INT-ROW             OCCURS 15 TIMES.
002000               10  CATI-INT-TAG-ID      PIC 9(06).
002100               10  CATI-INT-WEIGHT      PIC 9(01).
002200           05  FILLER                   PIC X(01).
002300      *
002400      *    I-O FORMAT:CATI-SCOR  OUTPUT REPORT - TOPIC-SCORE
002500      *
002600       01  CATI-SCORE.
002700           05  CATI-TS-TOPIC-ID         PIC X(04).
002800           05  CATI-TS-SCORE            PIC 9(06).
002900           05  FILLER                   PIC X(01).
003000      *
003100      *    I-O FORMAT:CATI-CONT  OUTPUT REPORT DETAIL - SCORE-CONTRIB
003200      *
003300       01  CATI-CONTRIB.
003400           05  CATI-SC-TOPIC-ID         PIC X(04).
003500           05  CATI-SC-TAG-ID           PIC 9(06).
003600           05  CATI-SC-INTEREST-WEIGHT  PIC 9(01).
003700           05  CATI-SC-TOPIC-WEIGHT     PIC 9(01).
003800           05  CATI-SC-CONTRIBUTION     PIC 9(02).
003900           05  FILLER                   PIC X(01).
004000      *
004100      *    WORKING TABLE OF RANKED TOPIC SCORES - UP TO 200 ROWS PER
004200      *    THE MAX-RESULTS CLAMP, INDEXED/SORTED BY CATSCORE.
004300      *
004400       01  CATI-RANK-TABLE.
004500           05  CATI-RANK-CTR            PIC 9(04)   COMP VALUE ZERO.
004550           05  CATI-RANK-IDX            PIC 9(04)   COMP VALUE ZERO.
004600           05  CATI-RANK-ROW            OCCURS 200 TIMES.
004800               10  CATI-RANK-TOPIC-ID   PIC X(04).
004900               10  CATI-RANK-SCORE      PIC 9(06).
005000           05  FILLER                   PIC X(01).
