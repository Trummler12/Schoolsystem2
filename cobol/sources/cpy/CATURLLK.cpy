000100      *****************************************************************
000200      * CATURLLK - LINKAGE COMMUNICATION AREA FOR CALL "CATURL"
000300      *****************************************************************
000400      * HISTORY OF MODIFICATION:
000500      *****************************************************************
000600      * CAT305 - TLWRJ - 20/09/1993 - CATALOG BATCH REWRITE - PHASE 3 *
000700      *                 - INITIAL VERSION - INPUT/OUTPUT HALVES BUILT *
000800      *                   THE SAME WAY AS THE FUNDS-TRANSFER CALL     *
000900      *                   AREAS (ONE GROUP IN, ONE GROUP OUT).        *
001000      *-----------------------------------------------------------------
001100       01  WK-C-VURL-DATA.
001200           05  WK-C-VURL-INPUT.
001300               10  WK-C-VURL-RESOURCE-ID    PIC 9(08).
001400      *                                    RESOURCE ID TO RESOLVE
001500           05  WK-C-VURL-OUTPUT.
001600               10  WK-C-VURL-URL            PIC X(200).
001700      *                                    RESOLVED URL, OR ONE OF
001800      *                                    THE TWO FALLBACK LITERALS
001900               10  WK-C-VURL-SOURCE-COUNT   PIC 9(04).
002000      *                                    NUMBER OF DISTINCT SOURCES
002100      *                                    EXAMINED FOR THIS RESOURCE
002200               10  WK-C-VURL-ERROR-CD       PIC X(07).
002300      *                                    SPACES WHEN NO I/O ERROR
002400           05  FILLER                       PIC X(01).
