000100      *****************************************************************
000200      * HISTORY OF MODIFICATION:
000300      * ================================================================
000400      * CAT131 TLWRJ 08/07/1992 - CATALOG BATCH REWRITE - PHASE 2
000500      *               - SPLIT THE TOPIC MASTER INTO AN INPUT GROUP
000600      *                 (AS LOADED FROM T-TOPIC) AND AN OUTPUT GROUP
000700      *                 (AS CARRIED INTO THE SCORING REPORT) THE WAY
000800      *                 THE FUNDS-TRANSFER WORK AREAS DO IT.
000900      * ----------------------------------------------------------------
001000       01  CATO-TOPIC.
001100           05  CATO-TOPIC-INPUT.
001200               10  CATO-TOPIC-ID        PIC X(04).
001300      *                                TOPIC ID - AAA0-AAA9 SUBJECT,
001400      *                                Aaa0-Aaa9 COURSE, aaaa ACHVMT
001500               10  CATO-TOPIC-LANG      PIC X(03).
001600      *                                LANGUAGE CODE - DEFAULT "en"
001700               10  CATO-TOPIC-NAME      PIC X(120).
001800      *                                LOCALIZED NAME TEXT
001900               10  CATO-TOPIC-TYPE-ID   PIC 9(03).
002000      *                                FK TO CATL-TTYPE-ID
002100               10  CATO-TOPIC-LAYER     PIC 9(03).
002200      *                                LAYER NUMBER - >= 0
002300               10  CATO-TOPIC-DESC      PIC X(200).
002400      *                                OPTIONAL DESCRIPTION
002500               10  CATO-TOPIC-URL       PIC X(200).
002600      *                                OPTIONAL SINGLE WEB URL
002700           05  CATO-TOPIC-OUTPUT.
002800               10  CATO-TOPIC-CLASS     PIC X(01).
002900                   88  CATO-CLASS-SUBJECT           VALUE "S".
003000                   88  CATO-CLASS-COURSE            VALUE "C".
003100                   88  CATO-CLASS-ACHVMT            VALUE "A".
003200      *                                DERIVED BY A420-CLASSIFY-TOPIC-ID
003300      *                                IN CATLOAD - INFORMATIONAL ONLY
003400               10  CATO-TOPIC-GENERAL   PIC X(01).
003500                   88  CATO-IS-GENERAL               VALUE "Y".
003600      *                                4TH CHAR OF TOPIC-ID = "0"
003700           05  FILLER                   PIC X(01).
003800      *
003900      *****************************************************************
004000      * I-O FORMAT: CATO-LEVEL   FROM FILE T-TOPIC-LEVELS
004100      *****************************************************************
004200       01  CATO-LEVEL.
004300           05  CATO-LVL-TOPIC-ID        PIC X(04).
004400      *                                FK TO CATO-TOPIC-ID
004500           05  CATO-LVL-NUMBER          PIC 9(01).
004550               88  CATO-LVL-NUMBER-VALID     VALUES 1 THRU 9.
004600      *                                LEVEL 1 THRU 9
004700           05  CATO-LVL-LANG            PIC X(03).
004800      *                                LANGUAGE CODE - DEFAULT "en"
004900           05  CATO-LVL-DESCRIPTION     PIC X(200).
005000      *                                OPTIONAL LOCALIZED DESCRIPTION
005100           05  FILLER                   PIC X(008).
