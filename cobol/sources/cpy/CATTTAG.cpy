000100      *                                COPY CATTTAG
000200      *                                CT_TOPIC_TAGS / CT_RESOURCE_TAGS
000300      *
000400       05  CATX-RECORD                  PIC X(0017).
000500      *
000600      *    I-O FORMAT:CATXTAGR  FROM FILE CT-TOPIC-TAGS
000700      *
000800           05  CATX-TOPIC-TAG  REDEFINES CATX-RECORD.
000900               06  CATX-TT-TOPIC-ID      PIC X(04).
001000      *                                FK TO CATO-TOPIC-ID
001100               06  CATX-TT-TAG-ID        PIC 9(06).
001200      *                                FK TO CATT-TAG-ID
001300               06  CATX-TT-WEIGHT        PIC 9(01).
001350                   88  CATX-TT-WEIGHT-VALID  VALUES 1 THRU 5.
001400      *                                WEIGHT 1 THRU 5
001500               06  FILLER                PIC X(06).
001600      *
001700      *    I-O FORMAT:CATXRESR  FROM FILE CT-RESOURCE-TAGS
001800      *
001900           05  CATX-RESOURCE-TAG REDEFINES CATX-RECORD.
002000               06  CATX-RT-RESOURCE-ID   PIC 9(08).
002100      *                                FK TO CATS-RESOURCE-ID
002200               06  CATX-RT-TAG-ID        PIC 9(06).
002300      *                                FK TO CATT-TAG-ID
002400               06  CATX-RT-WEIGHT        PIC 9(01).
002450                   88  CATX-RT-WEIGHT-VALID  VALUES 1 THRU 5.
002500      *                                WEIGHT 1 THRU 5
002600               06  FILLER                PIC X(02).
002700      *
002800      *****************************************************************
002900      * CAT370 - PKRVT - 10/05/2001 - DROPPED THE SORT WORK RECORD
003000      *                 - THAT USED TO FOLLOW HERE - CATSCORE BUILDS
003100      *                 - ITS TOPIC/SCORE ACCUMULATOR AS AN IN-MEMORY
003200      *                 - TABLE INSTEAD OF SORTING A WORK FILE.
003300      *****************************************************************
