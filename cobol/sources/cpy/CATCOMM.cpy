000100      *****************************************************************
000200      * CATCOMM - CATALOG COMMON WORKING STORAGE
000300      *****************************************************************
000400      * HISTORY OF MODIFICATION:
000500      *****************************************************************
000600      * CAT100 - RWBLM  - 12/03/1991 - CATALOG BATCH REWRITE - PHASE 1 *
000700      *                 - INITIAL VERSION, LIFTED THE COMMON FILE      *
000800      *                   STATUS CONDITION NAMES OUT OF CATLOAD SO     *
000900      *                   CATSCORE AND CATURL COULD SHARE THEM.        *
001000      *-----------------------------------------------------------------
001100      * CAT118 - DNMJT  - 04/11/1994 - ADD RECORD-NOT-FOUND CONDITION  *
001200      *                 - FOR KEYED LOOKUPS AGAINST CATLKUP/CATTAG     *
001300      *-----------------------------------------------------------------
001400      * CAT9Y2 - HBVRK  - 19/08/1998 - YEAR 2000 REMEDIATION           *
001500      *                 - NO DATE FIELDS IN THIS COPYBOOK - REVIEWED   *
001600      *                   AND SIGNED OFF, NO CHANGE REQUIRED.          *
001700      *-----------------------------------------------------------------
001800       01  WK-C-FILE-STATUS            PIC X(02).
001900           88  WK-C-SUCCESSFUL                      VALUE "00".
002000           88  WK-C-END-OF-FILE                      VALUE "10".
002100           88  WK-C-RECORD-NOT-FOUND                 VALUE "23" "35".
002200           88  WK-C-DUPLICATE-KEY                    VALUE "22".
002300      *
002400       01  WK-N-COMMON-CTRS.
002500           05  WK-N-ABEND-CD           PIC 9(04)   COMP VALUE ZERO.
002600      *        SET BEFORE GO TO Y900-ABNORMAL-TERMINATION SO THE
002700      *        DISPLAY LINE CARRIES A NUMERIC REASON CODE.
002800           05  WK-N-LINE-CTR           PIC 9(05)   COMP VALUE ZERO.
002900           05  FILLER                  PIC X(01).
003000      *        GENERAL-PURPOSE LINE/RECORD COUNTER REUSED ACROSS
003100      *        EVERY LOAD AND REPORT PARAGRAPH THAT NEEDS ONE.
