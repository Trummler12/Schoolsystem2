002100      *****************************************************************
002200      * IN-MEMORY TAG TABLE - BUILT ONCE BY CATLOAD, REUSED BY
002300      * CATSCORE FOR THE INTEREST-TAG / TOPIC-TAG VALIDATION PASS.
002400      *****************************************************************
002500       01  CATT-TABLE.
002600           05  CATT-TABLE-CTR          PIC 9(06)   COMP VALUE ZERO.
002700           05  CATT-TABLE-ROW          OCCURS 20000 TIMES
002800                                       ASCENDING KEY IS CATT-TBL-ID
002900                                       INDEXED BY CATT-TBL-IDX.
003000               10  CATT-TBL-ID         PIC 9(06).
003100               10  CATT-TBL-NAME       PIC X(60).
